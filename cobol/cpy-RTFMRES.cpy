000100* **++ RTF engine return code / diagnostic area.                  RTFMRES 
000200* Shared by RTFB001/RTFP001/RTFP002 the way this shop always      RTFMRES 
000300* shares a return-code area: a non-zero result stops the run      RTFMRES 
000400* cold, the description/position fields carry enough to find      RTFMRES 
000500* the offending node/line without a dump.                         RTFMRES 
000600* 1998-11-03 PDC  this copybook was referenced by the chain       RTFMRES 
000700*               but was never checked into this shop's            RTFMRES 
000800*               library; rebuilt from the CALL contract alone.    RTFMRES 
000900 01  RTF-RESULT-AREA.                                             RTFMRES 
001000     03  RTF-RESULT           PIC 9(4) COMP VALUE ZERO.           RTFMRES 
001100     03  RTF-DESCRIPTION             PIC X(80) VALUE SPACE.       RTFMRES 
001200     03  RTF-POSITION                PIC X(50) VALUE SPACE.       RTFMRES 
001300     03  FILLER                      PIC X(06) VALUE SPACE.       RTFMRES 
