000100* **++ Strategy output line table.                                RTFMSTR 
000200* Appended to by RTFP002 at every leaf it reaches (one entry      RTFMSTR 
000300* per satisfiable root-to-leaf path); written out in order        RTFMSTR 
000400* by RTFB001 once the whole tree has been walked -- the           RTFMSTR 
000500* same "fill an OCCURS DEPENDING ON table across recursive        RTFMSTR 
000600* CALLs, let the caller dispose of it" shape RTFP002 uses         RTFMSTR 
000700* elsewhere, just without a per-call ==C==/==N== view because     RTFMSTR 
000800* every level shares the one strategy table.                      RTFMSTR 
000900* 1998-11-04 PDC  5000 rows covers the largest export we've       RTFMSTR 
001000*               been handed to date (REQ 98-114).                 RTFMSTR 
001100 01  STRAT-OUT-AREA.                                              RTFMSTR 
001200     03  STRAT-TOT              PIC 9(4)  COMP VALUE ZERO.        RTFMSTR 
001300     03  STRAT-TB.                                                RTFMSTR 
001400         05  STRAT-EL OCCURS 0 TO 5000 TIMES                      RTFMSTR 
001500                     DEPENDING ON STRAT-TOT                       RTFMSTR 
001600                     INDEXED BY STRAT-X.                          RTFMSTR 
001700             10  STRAT-LINE         PIC X(600) VALUE SPACE.       RTFMSTR 
001800             10  STRAT-LINE-LEN     PIC 9(4) COMP.                RTFMSTR 
001900     03  FILLER                     PIC X(04) VALUE SPACE.        RTFMSTR 
