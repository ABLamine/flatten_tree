000100* **++ Parsed decision-tree node table.                           RTFMNOD 
000200* Built once by RTFP001 from the node file, read-only from        RTFMNOD 
000300* there on; RTFP002 walks it by NODE-ID with a hand-rolled        RTFMNOD 
000400* linear PERFORM VARYING, no index file, no SEARCH ALL (the      RTFMNOD  
000500* table is not kept in id order,                                  RTFMNOD 
000600* a later duplicate id simply overlays the earlier entry).        RTFMNOD 
000700* 1998-11-03 PDC  first cut, sized for a 2000-node export.        RTFMNOD 
000800 01  NODE-TABLE-AREA.                                             RTFMNOD 
000900     03  NODE-TOT                 PIC 9(4)  COMP VALUE ZERO.      RTFMNOD 
001000     03  NODE-TB.                                                 RTFMNOD 
001100         05  NODE-EL OCCURS 0 TO 2000 TIMES                       RTFMNOD 
001200                     DEPENDING ON NODE-TOT                        RTFMNOD 
001300                     INDEXED BY NODE-X.                           RTFMNOD 
001400             10  NODE-ID              PIC 9(4).                   RTFMNOD 
001500             10  NODE-TYPE            PIC X(1).                   RTFMNOD 
001600                 88  NODE-IS-LEAF         VALUE 'L'.              RTFMNOD 
001700                 88  NODE-IS-SINGLE-COND  VALUE 'S'.              RTFMNOD 
001800                 88  NODE-IS-OR-COND      VALUE 'O'.              RTFMNOD 
001900             10  NODE-LEAF-VALUE      PIC S9(5)V9(6).             RTFMNOD 
002000             10  NODE-COND1.                                      RTFMNOD 
002100                 15  NODE-COND1-VAR   PIC X(30).                  RTFMNOD 
002200                 15  NODE-COND1-OP    PIC X(2).                   RTFMNOD 
002300                     88  NODE-COND1-IS-EQ     VALUE '=' ' '.      RTFMNOD 
002400                     88  NODE-COND1-IS-NOT-EQ VALUE '!='.         RTFMNOD 
002500                 15  NODE-COND1-VAL   PIC X(20).                  RTFMNOD 
002600             10  NODE-COND2.                                      RTFMNOD 
002700                 15  NODE-COND2-VAR   PIC X(30).                  RTFMNOD 
002800                 15  NODE-COND2-OP    PIC X(2).                   RTFMNOD 
002900                     88  NODE-COND2-IS-EQ     VALUE '=' ' '.      RTFMNOD 
003000                     88  NODE-COND2-IS-NOT-EQ VALUE '!='.         RTFMNOD 
003100                 15  NODE-COND2-VAL   PIC X(20).                  RTFMNOD 
003200             10  NODE-YES-BRANCH      PIC 9(4).                   RTFMNOD 
003300             10  NODE-NO-BRANCH       PIC 9(4).                   RTFMNOD 
003400             10  FILLER               PIC X(10) VALUE SPACE.      RTFMNOD 
