000100 IDENTIFICATION DIVISION.                                         RTFB001 
000200 PROGRAM-ID. RTFB001.                                             RTFB001 
000300 AUTHOR.        DE CARLI.                                         RTFB001 
000400 INSTALLATION.  CARD SERVICES EDP.                                RTFB001 
000500 DATE-WRITTEN.  JANUARY 1990.                                     RTFB001 
000600 DATE-COMPILED.                                                   RTFB001 
000700 SECURITY.      INTERNAL USE ONLY - EDP DEPT.                     RTFB001 
000800*-----------------------------------------------------------      RTFB001 
000900* RTFB001                                                         RTFB001 
001000* **++ batch driver for the rule-tree flattener -- loads the      RTFB001 
001100* node tree (NODEIN) through RTFP001, walks it from the root      RTFB001 
001200* node through RTFP002, writes one line per satisfiable leaf      RTFB001 
001300* path to STRATOUT.                                               RTFB001 
001400*-----------------------------------------------------------      RTFB001 
001500* CHANGE LOG                                                      RTFB001 
001600* 1990-01-15 PDC  initial version -- drive RTFP001/RTFP002,       RTFB001 
001700*               write STRAT-TB to STRATOUT                        RTFB001 
001800* 1990-09-12 RF   REQ 90-144 FUNCTION TRIM calls pulled -- no     RTFB001 
001900*               COBOL2002 intrinsics on this compiler, DISPLAY    RTFB001 
002000*               uses the fixed-width field as-is                  RTFB001 
002100* 1991-01-09 RF   adopted RAISE-xxx-ERROR/RTF-RESULT, matches     RTFB001 
002200*               the convention RTFP001/RTFP002 already use        RTFB001 
002300* 1992-08-21 MDC REQ 92-077 widened root node id 9(3) to 9(4)     RTFB001 
002400*               to match RTFP001/RTFMNOD                          RTFB001 
002500* 1998-11-04 PDC REQ 98-114 Y2K review - no date fields in        RTFB001 
002600*               this program, sign-off only, no change            RTFB001 
002700* 1999-04-20 GB  REQ 99-031 recap now shows STRAT-TOT against     RTFB001 
002800*               the new 5000-row ceiling                          RTFB001 
002900* 2000-02-08 PDC REQ 00-019 Y2K cutover -- confirmed no date      RTFB001 
003000*               windowing anywhere in this program, closed out    RTFB001 
003100*               the 98-114 follow-up                              RTFB001 
003200* 2002-05-14 RF  REQ 02-063 UPSI-0 trace switch added, recap      RTFB001 
003300*               now shows WK-PASS-COUNT when the JCL PARM         RTFB001 
003400*               turns tracing on (same switch RTFP002 tests)      RTFB001 
003500* 2005-03-21 GB  REQ 05-048 STRAT-FS checked before the write     RTFB001 
003600*               loop opens, not just after                        RTFB001 
003700*-----------------------------------------------------------      RTFB001 
003800 ENVIRONMENT DIVISION.                                            RTFB001 
003900*                                                                 RTFB001 
004000 CONFIGURATION SECTION.                                           RTFB001 
004100 SOURCE-COMPUTER.    IBM-370.                                     RTFB001 
004200 OBJECT-COMPUTER.    IBM-370.                                     RTFB001 
004300*               UPSI-0 ON from the JCL PARM turns on the          RTFB001 
004400*               pass-count trace line in SHOW-RUN-STATISTICS      RTFB001 
004500*               for a dump-review run (98-114 Y2K follow-up).     RTFB001 
004600 SPECIAL-NAMES.                                                   RTFB001 
004700     UPSI-0 ON STATUS IS WK-TRACE-ON                              RTFB001 
004800                OFF STATUS IS WK-TRACE-OFF.                       RTFB001 
004900*                                                                 RTFB001 
005000 INPUT-OUTPUT SECTION.                                            RTFB001 
005100 FILE-CONTROL.                                                    RTFB001 
005200     SELECT STRAT-FILE       ASSIGN TO STRATOUT                   RTFB001 
005300             ORGANIZATION LINE SEQUENTIAL                         RTFB001 
005400             FILE STATUS STRAT-FS.                                RTFB001 
005500**                                                                RTFB001 
005600 DATA DIVISION.                                                   RTFB001 
005700*                                                                 RTFB001 
005800 FILE SECTION.                                                    RTFB001 
005900 FD  STRAT-FILE.                                                  RTFB001 
006000 01  STRAT-REC                  PIC X(600).                       RTFB001 
006100*                                                                 RTFB001 
006200 WORKING-STORAGE SECTION.                                         RTFB001 
006300*                                                                 RTFB001 
006400* stand-alone pass-count diagnostic, outside any group same       RTFB001 
006500* as RTFP001/RTFP002 keep at the head of WORKING-STORAGE --       RTFB001 
006600* bumped once in MAIN so a dump shows this driver ran once        RTFB001 
006700* clean and did not loop back into MAIN a second time.            RTFB001 
006800 77  WK-PASS-COUNT             PIC 9(4) COMP VALUE ZERO.          RTFB001 
006900*                                                                 RTFB001 
007000 01 WK-LITERALS.                                                  RTFB001 
007100     03 PGM-NODE-PARSER        PIC X(8)  VALUE 'RTFP001'.         RTFB001 
007200     03 PGM-FLATTENER          PIC X(8)  VALUE 'RTFP002'.         RTFB001 
007300     03 WK-ROOT-NODE-ID        PIC 9(4)  VALUE ZERO.              RTFB001 
007400     03 FILLER                 PIC X(04) VALUE SPACE.             RTFB001 
007500*                                                                 RTFB001 
007600 01 LS-FILE-STATUSES.                                             RTFB001 
007700     03 STRAT-FS               PIC X(2).                          RTFB001 
007800             88  STRAT-OK                VALUE '00'.              RTFB001 
007900     03 FILLER                 PIC X(04) VALUE SPACE.             RTFB001 
008000*                                                                 RTFB001 
008100 01 WK-COUNTERS.                                                  RTFB001 
008200     03 WK-STRAT-X             PIC 9(4) COMP VALUE ZERO.          RTFB001 
008300     03 WK-NODES-LOADED        PIC 9(4) COMP VALUE ZERO.          RTFB001 
008400     03 WK-STRATS-WRITTEN      PIC 9(4) COMP VALUE ZERO.          RTFB001 
008500     03 FILLER                 PIC X(04) VALUE SPACE.             RTFB001 
008600*                                                                 RTFB001 
008700* DISPLAY preview views, same "short field over the real one"     RTFB001 
008800* idiom RTFP001/RTFP002 already use for long X(n) fields.         RTFB001 
008900 01 WK-DISPLAY-AREA.                                              RTFB001 
009000     03 WK-STRAT-PREVIEW       PIC X(600).                        RTFB001 
009100     03 WK-STRAT-PREVIEW-VIEW REDEFINES WK-STRAT-PREVIEW.         RTFB001 
009200             05 WK-STRAT-PREVIEW-SHORT  PIC X(50).                RTFB001 
009300             05 FILLER                  PIC X(550).               RTFB001 
009400     03 WK-DESC-COPY           PIC X(80).                         RTFB001 
009500     03 WK-DESC-COPY-VIEW REDEFINES WK-DESC-COPY.                 RTFB001 
009600             05 WK-DESC-PREVIEW         PIC X(50).                RTFB001 
009700             05 FILLER                  PIC X(30).                RTFB001 
009800     03 WK-POS-COPY            PIC X(50).                         RTFB001 
009900     03 WK-POS-COPY-VIEW REDEFINES WK-POS-COPY.                   RTFB001 
010000             05 WK-POS-PREVIEW          PIC X(30).                RTFB001 
010100             05 FILLER                  PIC X(20).                RTFB001 
010200     03 FILLER                 PIC X(04) VALUE SPACE.             RTFB001 
010300*                                                                 RTFB001 
010400* our own copy of the node/constraint/strategy/result areas --    RTFB001 
010500* this program owns them and hands them down BY REFERENCE to      RTFB001 
010600* RTFP001/RTFP002, same as any other top-level driver.            RTFB001 
010700     COPY RTFMNOD.                                                RTFB001 
010800     COPY RTFMCTL REPLACING ==:X:== BY ==B==.                     RTFB001 
010900     COPY RTFMSTR.                                                RTFB001 
011000     COPY RTFMRES.                                                RTFB001 
011100*                                                                 RTFB001 
011200 PROCEDURE DIVISION.                                              RTFB001 
011300*                                                                 RTFB001 
011400 MAIN.                                                            RTFB001 
011500     ADD 1                    TO WK-PASS-COUNT.                   RTFB001 
011600     DISPLAY ' ************** RTFB001 START **************'.      RTFB001 
011700*                                                                 RTFB001 
011800     PERFORM RUN-PARSER.                                          RTFB001 
011900     IF RTF-RESULT EQUAL ZERO                                     RTFB001 
012000             PERFORM RUN-FLATTENER                                RTFB001 
012100     END-IF.                                                      RTFB001 
012200     IF RTF-RESULT EQUAL ZERO                                     RTFB001 
012300             PERFORM WRITE-STRATEGY-FILE THRU                     RTFB001 
012400                 WRITE-STRATEGY-FILE-EXIT                         RTFB001 
012500     END-IF.                                                      RTFB001 
012600*                                                                 RTFB001 
012700     PERFORM SHOW-RUN-STATISTICS.                                 RTFB001 
012800*                                                                 RTFB001 
012900     DISPLAY ' *************** RTFB001 END ***************'.      RTFB001 
013000*                                                                 RTFB001 
013100     IF RTF-RESULT NOT EQUAL ZERO                                 RTFB001 
013200             MOVE 12                  TO RETURN-CODE              RTFB001 
013300     END-IF.                                                      RTFB001 
013400*                                                                 RTFB001 
013500     GOBACK.                                                      RTFB001 
013600*                                                                 RTFB001 
013700* load the node tree -- RTFP001 reads NODEIN and builds           RTFB001 
013800* NODE-TB, all through its own FILE-CONTROL/FD.                   RTFB001 
013900 RUN-PARSER.                                                      RTFB001 
014000     CALL PGM-NODE-PARSER USING NODE-TABLE-AREA RTF-RESULT-AREA   RTFB001 
014100         ON EXCEPTION                                             RTFB001 
014200             PERFORM RAISE-PARSER-CALL-ERROR                      RTFB001 
014300     END-CALL.                                                    RTFB001 
014400*                                                                 RTFB001 
014500     IF RTF-RESULT NOT EQUAL ZERO                                 RTFB001 
014600             PERFORM SHOW-RTF-ERROR                               RTFB001 
014700     ELSE                                                         RTFB001 
014800             MOVE NODE-TOT            TO WK-NODES-LOADED          RTFB001 
014900     END-IF.                                                      RTFB001 
015000*                                                                 RTFB001 
015100* walk the tree from the root node with an empty constraint       RTFB001 
015200* table -- RTFP002 fills STRAT-TB one line per satisfiable        RTFB001 
015300* leaf path, recursing on its own copy of CTL-B-AREA.             RTFB001 
015400 RUN-FLATTENER.                                                   RTFB001 
015500     INITIALIZE CTL-B-AREA.                                       RTFB001 
015600*                                                                 RTFB001 
015700     CALL PGM-FLATTENER USING WK-ROOT-NODE-ID NODE-TABLE-AREA     RTFB001 
015800         CTL-B-AREA STRAT-OUT-AREA RTF-RESULT-AREA                RTFB001 
015900         ON EXCEPTION                                             RTFB001 
016000             PERFORM RAISE-FLATTENER-CALL-ERROR                   RTFB001 
016100     END-CALL.                                                    RTFB001 
016200*                                                                 RTFB001 
016300     IF RTF-RESULT NOT EQUAL ZERO                                 RTFB001 
016400             PERFORM SHOW-RTF-ERROR                               RTFB001 
016500     END-IF.                                                      RTFB001 
016600*                                                                 RTFB001 
016700 WRITE-STRATEGY-FILE.                                             RTFB001 
016800*       GO TO drops straight to the exit paragraph when the       RTFB001 
016900*       open fails, instead of wrapping the write loop and        RTFB001 
017000*       the close in one more level of IF nesting.                RTFB001 
017100     PERFORM OPEN-STRAT-FILE.                                     RTFB001 
017200     IF RTF-RESULT NOT EQUAL ZERO                                 RTFB001 
017300        GO TO WRITE-STRATEGY-FILE-EXIT                            RTFB001 
017400     END-IF.                                                      RTFB001 
017500     MOVE 1                   TO WK-STRAT-X.                     RTFB001  
017600     PERFORM WRITE-ONE-STRAT-LINE                                RTFB001  
017700         UNTIL WK-STRAT-X GREATER STRAT-TOT                      RTFB001  
017800             OR RTF-RESULT NOT EQUAL ZERO.                       RTFB001  
017900     PERFORM CLOSE-STRAT-FILE.                                   RTFB001  
018000 WRITE-STRATEGY-FILE-EXIT.                                        RTFB001 
018100     EXIT.                                                        RTFB001 
018200*                                                                 RTFB001 
018300 OPEN-STRAT-FILE.                                                 RTFB001 
018400     OPEN OUTPUT STRAT-FILE.                                      RTFB001 
018500*                                                                 RTFB001 
018600     IF NOT STRAT-OK                                              RTFB001 
018700             DISPLAY 'STRATOUT OPEN ERROR - FS: ' STRAT-FS        RTFB001 
018800             PERFORM RAISE-OPEN-ERROR                             RTFB001 
018900     END-IF.                                                      RTFB001 
019000*                                                                 RTFB001 
019100 WRITE-ONE-STRAT-LINE.                                            RTFB001 
019200     MOVE SPACE                  TO STRAT-REC.                    RTFB001 
019300     MOVE STRAT-LINE (WK-STRAT-X)                                 RTFB001 
019400                 (1:STRAT-LINE-LEN (WK-STRAT-X))                  RTFB001 
019500         TO STRAT-REC (1:STRAT-LINE-LEN (WK-STRAT-X)).            RTFB001 
019600*                                                                 RTFB001 
019700     WRITE STRAT-REC.                                             RTFB001 
019800*                                                                 RTFB001 
019900     IF NOT STRAT-OK                                              RTFB001 
020000             DISPLAY 'STRATOUT WRITE ERROR - FS: ' STRAT-FS       RTFB001 
020100             PERFORM RAISE-WRITE-ERROR                            RTFB001 
020200     ELSE                                                         RTFB001 
020300             ADD 1                    TO WK-STRAT-X               RTFB001 
020400             ADD 1                    TO WK-STRATS-WRITTEN        RTFB001 
020500     END-IF.                                                      RTFB001 
020600*                                                                 RTFB001 
020700 CLOSE-STRAT-FILE.                                                RTFB001 
020800     CLOSE STRAT-FILE.                                            RTFB001 
020900*                                                                 RTFB001 
021000     IF NOT STRAT-OK                                              RTFB001 
021100             DISPLAY 'STRATOUT CLOSE ERROR - FS: ' STRAT-FS       RTFB001 
021200             PERFORM RAISE-CLOSE-ERROR                            RTFB001 
021300     END-IF.                                                      RTFB001 
021400*                                                                 RTFB001 
021500 SHOW-RUN-STATISTICS.                                             RTFB001 
021600     DISPLAY ' '.                                                 RTFB001 
021700     DISPLAY '********* RULE TREE FLATTEN RECAP *********'.       RTFB001 
021800     DISPLAY '* NODES LOADED:     ' WK-NODES-LOADED.              RTFB001 
021900     DISPLAY '* STRATEGIES FOUND: ' STRAT-TOT.                    RTFB001 
022000     DISPLAY '* STRATEGIES WRITTEN: ' WK-STRATS-WRITTEN.          RTFB001 
022100     DISPLAY '*********************************************'.     RTFB001 
022200     IF WK-TRACE-ON                                               RTFB001 
022300        DISPLAY '* DIAGNOSTIC PASS COUNT: ' WK-PASS-COUNT         RTFB001 
022400     END-IF.                                                      RTFB001 
022500     DISPLAY ' '.                                                 RTFB001 
022600*                                                                 RTFB001 
022700* runtime-error display, this shop's standard bad-run dump --     RTFB001 
022800* full RTF-RESULT-AREA, no trim.                                  RTFB001 
022900 SHOW-RTF-ERROR.                                                  RTFB001 
023000     MOVE RTF-DESCRIPTION        TO WK-DESC-COPY.                 RTFB001 
023100     MOVE RTF-POSITION           TO WK-POS-COPY.                  RTFB001 
023200*                                                                 RTFB001 
023300     DISPLAY ' '.                                                 RTFB001 
023400     DISPLAY '!!-> RUN FAILED - RTF-RESULT: ' RTF-RESULT.         RTFB001 
023500     DISPLAY 'DESCRIPTION: ' WK-DESC-PREVIEW.                     RTFB001 
023600     DISPLAY 'AT POSITION: ' WK-POS-PREVIEW.                      RTFB001 
023700     DISPLAY ' '.                                                 RTFB001 
023800*                                                                 RTFB001 
023900* --- RUNTIME ERRORS -----------------------------------------    RTFB001 
024000 RAISE-PARSER-CALL-ERROR.                                         RTFB001 
024100     MOVE 30                  TO RTF-RESULT.                      RTFB001 
024200     MOVE 'CALL exception calling RTFP001'                        RTFB001 
024300             TO RTF-DESCRIPTION.                                  RTFB001 
024400*                                                                 RTFB001 
024500 RAISE-FLATTENER-CALL-ERROR.                                      RTFB001 
024600     MOVE 31                  TO RTF-RESULT.                      RTFB001 
024700     MOVE 'CALL exception calling RTFP002'                        RTFB001 
024800             TO RTF-DESCRIPTION.                                  RTFB001 
024900*                                                                 RTFB001 
025000 RAISE-OPEN-ERROR.                                                RTFB001 
025100     MOVE 32                  TO RTF-RESULT.                      RTFB001 
025200*                                                                 RTFB001 
025300 RAISE-WRITE-ERROR.                                               RTFB001 
025400     MOVE 33                  TO RTF-RESULT.                      RTFB001 
025500*                                                                 RTFB001 
025600 RAISE-CLOSE-ERROR.                                               RTFB001 
025700     MOVE 34                  TO RTF-RESULT.                      RTFB001 
