000100* **++ Per-variable constraint table for one tree path.           RTFMCTL 
000200* Instanced twice per recursive level, this shop's usual          RTFMCTL 
000300* C-view/N-view REPLACING pair -- ==C== for the table the         RTFMCTL 
000400* caller handed down (LINKAGE, read before the call), ==N==       RTFMCTL 
000500* for the table built fresh in WORKING-STORAGE and handed to      RTFMCTL 
000600* the next recursive CALL. Variables appear in first-constrained  RTFMCTL 
000700* order;                                                          RTFMCTL 
000800* CTL-:X:-EQ-SWITCH 'S' means the variable is pinned to one       RTFMCTL 
000900* value (no disallowed-value list is ever kept once pinned);      RTFMCTL 
001000* 'N' means the variable only keeps a disallowed value list.      RTFMCTL 
001100* 1998-11-04 PDC  30 disallowed values/variable covers every      RTFMCTL 
001200*               split seen in the training export to date.        RTFMCTL 
001300 01  CTL-:X:-AREA.                                                RTFMCTL 
001400     03  CTL-:X:-VAR-TOT          PIC 9(4) COMP VALUE ZERO.       RTFMCTL 
001500     03  CTL-:X:-VAR-TB.                                          RTFMCTL 
001600         05  CTL-:X:-VAR-EL OCCURS 0 TO 50 TIMES                  RTFMCTL 
001700                     DEPENDING ON CTL-:X:-VAR-TOT                 RTFMCTL 
001800                     INDEXED BY CTL-:X:-VAR-X.                    RTFMCTL 
001900             10  CTL-:X:-VAR-NAME     PIC X(30).                  RTFMCTL 
002000             10  CTL-:X:-EQ-SWITCH    PIC X(1) VALUE 'N'.         RTFMCTL 
002100                 88  CTL-:X:-EQ-IS-SET    VALUE 'S'.              RTFMCTL 
002200                 88  CTL-:X:-EQ-NOT-SET   VALUE 'N'.              RTFMCTL 
002300             10  CTL-:X:-EQ-VALUE     PIC X(20) VALUE SPACE.      RTFMCTL 
002400             10  CTL-:X:-INEQ-TOT     PIC 9(4) COMP.              RTFMCTL 
002500             10  CTL-:X:-INEQ-LIST.                               RTFMCTL 
002600                 15  CTL-:X:-INEQ-EL OCCURS 30 TIMES              RTFMCTL 
002700                         INDEXED BY CTL-:X:-INEQ-X.               RTFMCTL 
002800                     20  CTL-:X:-INEQ-VALUE PIC X(20).            RTFMCTL 
002900             10  FILLER               PIC X(06) VALUE SPACE.      RTFMCTL 
