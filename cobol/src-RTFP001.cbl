000100 IDENTIFICATION DIVISION.                                         RTFP001 
000200 PROGRAM-ID. RTFP001.                                             RTFP001 
000300 AUTHOR.        DE CARLI.                                         RTFP001 
000400 INSTALLATION.  CARD SERVICES EDP.                                RTFP001 
000500 DATE-WRITTEN.  NOVEMBER 1989.                                    RTFP001 
000600 DATE-COMPILED.                                                   RTFP001 
000700 SECURITY.      INTERNAL USE ONLY - EDP DEPT.                     RTFP001 
000800*-----------------------------------------------------------      RTFP001 
000900* RTFP001                                                         RTFP001 
001000* **++ parsing del file albero regole (NODEIN) - legge il         RTFP001 
001100* file linea per linea, costruisce NODE-TB per RTFB001.           RTFP001 
001200*-----------------------------------------------------------      RTFP001 
001300* CHANGE LOG                                                      RTFP001 
001400* 1989-11-06 PDC  initial version - build NODE-TB, NODEIN         RTFP001 
001500* 1990-02-14 PDC  REQ 90-014 added ||or|| condition support       RTFP001 
001600* 1990-06-02 RF   REQ 90-118 test '!=' before '=' ('!=' has       RTFP001 
001700*               an '=' in it, was matching wrong operator)        RTFP001 
001800* 1990-09-12 RF   REQ 90-144 FUNCTION TRIM/NUMVAL calls           RTFP001 
001900*               pulled -- compiler here has no COBOL2002          RTFP001 
002000*               intrinsics, replaced with INSPECT/JUSTIFIED       RTFP001 
002100*               RIGHT text-to-number conversions                  RTFP001 
002200* 1991-01-09 RF   adopted RAISE-xxx-ERROR/RTF-RESULT              RTFP001 
002300*               condition so RTFB001 can test one field           RTFP001 
002400* 1992-08-21 MDC  REQ 92-077 widened node id 9(3) to 9(4)         RTFP001 
002500* 1994-03-30 MDC  blank-line skip now trims before the            RTFP001 
002600*               length test (all-spaces line was missed)          RTFP001 
002700* 1996-07-11 GB   REQ 96-210 dup node id overlays earlier         RTFP001 
002800*               entry instead of abending                         RTFP001 
002900* 1998-11-03 PDC  REQ 98-114 Y2K review - no date fields          RTFP001 
003000*               in this program, sign-off only, no change         RTFP001 
003100* 1999-04-20 GB   REQ 99-031 NODE-TB ceiling 800 to 2000          RTFP001 
003200* 2000-02-08 PDC  REQ 00-019 Y2K cutover -- confirmed no date     RTFP001 
003300*               windowing anywhere in this program, closed out    RTFP001 
003400*               the 98-114 follow-up                              RTFP001 
003500* 2001-06-19 GB   REQ 01-087 leaf value digit length no longer    RTFP001 
003600*               assumed -- a no-decimal-point leaf was being      RTFP001 
003700*               read back as zero off the tail of the 20-byte     RTFP001 
003800*               scratch field, see CONVERT-LEAF-VALUE-TEXT        RTFP001 
003900* 2003-10-02 RF   REQ 03-141 tightened FIND-OR-APPEND-NODE        RTFP001 
004000*               bounds check after an off-by-one turned up in     RTFP001 
004100*               the 2000-node ceiling test                        RTFP001 
004200*-----------------------------------------------------------      RTFP001 
004300 ENVIRONMENT DIVISION.                                            RTFP001 
004400*                                                                 RTFP001 
004500 CONFIGURATION SECTION.                                           RTFP001 
004600 SOURCE-COMPUTER.    IBM-370.                                     RTFP001 
004700 OBJECT-COMPUTER.    IBM-370.                                     RTFP001 
004800 SPECIAL-NAMES.                                                   RTFP001 
004900     CLASS LEAF-VALUE-VALID IS '0' THRU '9', '.', '-',            RTFP001 
005000         SPACE.                                                   RTFP001 
005100*                                                                 RTFP001 
005200 INPUT-OUTPUT SECTION.                                            RTFP001 
005300 FILE-CONTROL.                                                    RTFP001 
005400     SELECT NODE-FILE         ASSIGN TO NODEIN                    RTFP001 
005500                     ORGANIZATION LINE SEQUENTIAL                 RTFP001 
005600                     FILE STATUS NODE-FS.                         RTFP001 
005700**                                                                RTFP001 
005800 DATA DIVISION.                                                   RTFP001 
005900*                                                                 RTFP001 
006000 FILE SECTION.                                                    RTFP001 
006100 FD  NODE-FILE.                                                   RTFP001 
006200 01  NODE-REC                   PIC X(256).                       RTFP001 
006300*                                                                 RTFP001 
006400 WORKING-STORAGE SECTION.                                         RTFP001 
006500*                                                                 RTFP001 
006600* stand-alone entry-count diagnostic, kept outside any group      RTFP001 
006700* per this program's own house style -- bumped once in BEGIN     RTFP001  
006800* so a core dump shows whether this program was entered more      RTFP001 
006900* than once in a run (98-114 Y2K review).                         RTFP001 
007000 77  WK-ENTRY-COUNT          PIC 9(4) COMP VALUE ZERO.            RTFP001 
007100*                                                                 RTFP001 
007200 01 WK-LITERALS.                                                  RTFP001 
007300   03 PGM-NAME               PIC X(8)  VALUE 'RTFP001'.           RTFP001 
007400   03 WK-LEAF-TAG            PIC X(5)  VALUE 'leaf='.             RTFP001 
007500   03 WK-OR-TOKEN            PIC X(6)  VALUE '||or||'.            RTFP001 
007600   03 WK-NOT-EQ-OP           PIC X(2)  VALUE '!='.                RTFP001 
007700   03 WK-EQ-OP               PIC X(2)  VALUE '='.                 RTFP001 
007800   03 WK-OPEN-BRACKET        PIC X(1)  VALUE '['.                 RTFP001 
007900   03 FILLER                 PIC X(04) VALUE SPACE.               RTFP001 
008000*                                                                 RTFP001 
008100 01 LS-FILE-STATUSES.                                             RTFP001 
008200   03 NODE-FS                PIC X(2).                            RTFP001 
008300     88  NODE-OK                VALUE '00'.                       RTFP001 
008400     88  NODE-EOF               VALUE '10'.                       RTFP001 
008500   03 FILLER                 PIC X(04) VALUE SPACE.               RTFP001 
008600*                                                                 RTFP001 
008700 01 WK-COUNTERS.                                                  RTFP001 
008800   03 WK-LINES-READ      PIC 9(6) COMP VALUE ZERO.                RTFP001 
008900   03 WK-NODES-STORED    PIC 9(4) COMP VALUE ZERO.                RTFP001 
009000   03 FILLER                 PIC X(04) VALUE SPACE.               RTFP001 
009100*                                                                 RTFP001 
009200 LOCAL-STORAGE SECTION.                                           RTFP001 
009300 01 LS-LINE-AREA.                                                 RTFP001 
009400   03 WK-RAW-LINE             PIC X(256).                         RTFP001 
009500   03 WK-LINE-START           PIC 9(4) COMP.                      RTFP001 
009600   03 WK-LINE-END             PIC 9(4) COMP.                      RTFP001 
009700   03 WK-RAW-LEN              PIC 9(4) COMP.                      RTFP001 
009800   03 WK-TRIMMED-LINE         PIC X(256).                         RTFP001 
009900   03 WK-TRIMMED-LINE-VIEW REDEFINES WK-TRIMMED-LINE.             RTFP001 
010000     05 WK-LINE-PREVIEW       PIC X(50).                          RTFP001 
010100     05 FILLER                PIC X(206).                         RTFP001 
010200   03 WK-COLON-POS            PIC 9(4) COMP.                      RTFP001 
010300   03 WK-NODE-ID-NUM          PIC 9(4).                           RTFP001 
010400   03 WK-REMAINDER-LEN        PIC 9(4) COMP.                      RTFP001 
010500   03 WK-REMAINDER            PIC X(252).                         RTFP001 
010600   03 WK-REMAINDER-VIEW REDEFINES WK-REMAINDER.                   RTFP001 
010700     05 WK-REMAINDER-PREFIX      PIC X(5).                        RTFP001 
010800     05 WK-REMAINDER-AFTER-PFX   PIC X(247).                      RTFP001 
010900   03 WK-LEAF-VALUE-TEXT      PIC X(20).                          RTFP001 
011000   03 WK-LV-SIGN              PIC X(1).                           RTFP001 
011100   03 WK-LV-UNSIGNED-TEXT     PIC X(20).                          RTFP001 
011200   03 WK-LV-UNSIGNED-LEN      PIC 9(4) COMP.                      RTFP001 
011300   03 WK-LV-DOT-POS           PIC 9(4) COMP.                      RTFP001 
011400   03 WK-LV-INT-TEXT          PIC X(5) JUSTIFIED RIGHT.           RTFP001 
011500   03 WK-LV-INT-NUM           PIC 9(5).                           RTFP001 
011600   03 WK-LV-FRAC-TEXT         PIC X(6).                           RTFP001 
011700   03 WK-LV-FRAC-LEN          PIC 9(4) COMP.                      RTFP001 
011800   03 WK-LV-FRAC-NUM          PIC 9(6).                           RTFP001 
011900   03 WK-BRACKET-PART         PIC X(200).                         RTFP001 
012000   03 WK-BRACKET-VIEW REDEFINES WK-BRACKET-PART.                  RTFP001 
012100     05 WK-BRACKET-FIRST-CHAR  PIC X(1).                          RTFP001 
012200     05 WK-BRACKET-COND-TEXT   PIC X(199).                        RTFP001 
012300   03 WK-TAIL-PART            PIC X(60).                          RTFP001 
012400   03 WK-COMMA-POS            PIC 9(4) COMP.                      RTFP001 
012500   03 WK-NO-SEG-START         PIC 9(4) COMP.                      RTFP001 
012600   03 WK-YES-SEGMENT          PIC X(20).                          RTFP001 
012700   03 WK-NO-SEGMENT           PIC X(20).                          RTFP001 
012800   03 WK-YES-DIGITS           PIC X(16).                          RTFP001 
012900   03 WK-NO-DIGITS            PIC X(16).                          RTFP001 
013000   03 WK-COND-TEXT            PIC X(120).                         RTFP001 
013100   03 WK-OR-POS               PIC 9(4) COMP.                      RTFP001 
013200   03 WK-RIGHT-START          PIC 9(4) COMP.                      RTFP001 
013300   03 WK-LEFT-COND            PIC X(60).                          RTFP001 
013400   03 WK-RIGHT-COND           PIC X(60).                          RTFP001 
013500   03 WK-SC-INPUT             PIC X(60).                          RTFP001 
013600   03 WK-SC-VAR               PIC X(30).                          RTFP001 
013700   03 WK-SC-OP                PIC X(2).                           RTFP001 
013800   03 WK-SC-VAL               PIC X(20).                          RTFP001 
013900   03 WK-SC-VAL-START         PIC 9(4) COMP.                      RTFP001 
014000   03 WK-BANG-EQ-POS          PIC 9(4) COMP.                      RTFP001 
014100   03 WK-EQ-POS               PIC 9(4) COMP.                      RTFP001 
014200   03 WK-SEARCH-ID            PIC 9(4).                           RTFP001 
014300   03 WK-NODE-X               PIC 9(4) COMP.                      RTFP001 
014400   03 WK-FOUND-SW             PIC X(1).                           RTFP001 
014500     88  WK-NODE-FOUND            VALUE 'Y'.                      RTFP001 
014600     88  WK-NODE-NOT-FOUND        VALUE 'N'.                      RTFP001 
014700   03 WK-TRIM-TEXT            PIC X(120).                         RTFP001 
014800   03 WK-TRIM-START           PIC 9(4) COMP.                      RTFP001 
014900   03 WK-TRIM-END             PIC 9(4) COMP.                      RTFP001 
015000   03 WK-TRIM-LEN             PIC 9(4) COMP.                      RTFP001 
015100   03 WK-NUMVAL-TEXT          PIC X(4) JUSTIFIED RIGHT.           RTFP001 
015200   03 FILLER                 PIC X(04) VALUE SPACE.               RTFP001 
015300*                                                                 RTFP001 
015400 LINKAGE SECTION.                                                 RTFP001 
015500 COPY RTFMNOD.                                                    RTFP001 
015600 COPY RTFMRES.                                                    RTFP001 
015700*                                                                 RTFP001 
015800 PROCEDURE DIVISION USING NODE-TABLE-AREA RTF-RESULT-AREA.        RTFP001 
015900*                                                                 RTFP001 
016000 BEGIN.                                                           RTFP001 
016100     ADD 1                TO WK-ENTRY-COUNT.                      RTFP001 
016200     MOVE ZERO           TO RTF-RESULT NODE-TOT.                  RTFP001 
016300     PERFORM OPEN-NODE-FILE.                                      RTFP001 
016400     PERFORM READ-NODE-LINE.                                      RTFP001 
016500     PERFORM PROCESS-ONE-LINE                                     RTFP001 
016600         UNTIL NODE-EOF OR RTF-RESULT NOT EQUAL ZERO.             RTFP001 
016700     PERFORM CLOSE-NODE-FILE.                                     RTFP001 
016800     GOBACK.                                                      RTFP001 
016900*                                                                 RTFP001 
017000 PROCESS-ONE-LINE.                                                RTFP001 
017100     IF WK-RAW-LEN GREATER ZERO                                   RTFP001 
017200        PERFORM PARSE-NODE-LINE                                   RTFP001 
017300     END-IF.                                                      RTFP001 
017400     IF RTF-RESULT EQUAL ZERO                                     RTFP001 
017500        PERFORM READ-NODE-LINE                                    RTFP001 
017600     END-IF.                                                      RTFP001 
017700*                                                                 RTFP001 
017800 OPEN-NODE-FILE.                                                  RTFP001 
017900     OPEN INPUT NODE-FILE.                                        RTFP001 
018000     IF NOT NODE-OK                                               RTFP001 
018100        DISPLAY 'RTFP001 - NODEIN OPEN ERR - FS: ' NODE-FS        RTFP001 
018200        PERFORM RAISE-OPEN-ERROR                                  RTFP001 
018300     END-IF.                                                      RTFP001 
018400*                                                                 RTFP001 
018500 READ-NODE-LINE.                                                  RTFP001 
018600     INITIALIZE WK-RAW-LINE.                                      RTFP001 
018700     READ NODE-FILE INTO WK-RAW-LINE.                             RTFP001 
018800     IF NODE-OK                                                   RTFP001 
018900        ADD 1              TO WK-LINES-READ                       RTFP001 
019000        PERFORM TRIM-RAW-LINE                                     RTFP001 
019100     ELSE                                                         RTFP001 
019200        IF NOT NODE-EOF                                           RTFP001 
019300           DISPLAY 'RTFP001 - NODEIN READ ERR - FS: '             RTFP001 
019400               NODE-FS                                            RTFP001 
019500           PERFORM RAISE-READ-ERROR                               RTFP001 
019600        END-IF                                                    RTFP001 
019700     END-IF.                                                      RTFP001 
019800*                                                                 RTFP001 
019900* whole-line trim -- leading scan then trailing scan, no          RTFP001 
020000* COBOL2002 intrinsic, see REQ 90-144 (all-spaces line gives      RTFP001 
020100* a WK-RAW-LEN of zero and is skipped by PROCESS-ONE-LINE).       RTFP001 
020200 TRIM-RAW-LINE.                                                   RTFP001 
020300     MOVE 1                TO WK-LINE-START.                      RTFP001 
020400     PERFORM FIND-LINE-START-STEP                                 RTFP001 
020500         UNTIL WK-LINE-START GREATER 256                          RTFP001 
020600            OR WK-RAW-LINE (WK-LINE-START:1) NOT EQUAL            RTFP001 
020700        SPACE.                                                    RTFP001 
020800     MOVE 256               TO WK-LINE-END.                       RTFP001 
020900     PERFORM FIND-LINE-END-STEP                                   RTFP001 
021000         UNTIL WK-LINE-END LESS WK-LINE-START                     RTFP001 
021100            OR WK-RAW-LINE (WK-LINE-END:1) NOT EQUAL SPACE.       RTFP001 
021200     INITIALIZE WK-TRIMMED-LINE.                                  RTFP001 
021300     IF WK-LINE-END LESS WK-LINE-START                            RTFP001 
021400        MOVE ZERO           TO WK-RAW-LEN                         RTFP001 
021500     ELSE                                                         RTFP001 
021600        COMPUTE WK-RAW-LEN = WK-LINE-END - WK-LINE-START + 1      RTFP001 
021700        MOVE WK-RAW-LINE (WK-LINE-START:WK-RAW-LEN)               RTFP001 
021800                              TO WK-TRIMMED-LINE                  RTFP001 
021900     END-IF.                                                      RTFP001 
022000*                                                                 RTFP001 
022100 FIND-LINE-START-STEP.                                            RTFP001 
022200     ADD 1                 TO WK-LINE-START.                      RTFP001 
022300*                                                                 RTFP001 
022400 FIND-LINE-END-STEP.                                              RTFP001 
022500     SUBTRACT 1            FROM WK-LINE-END.                      RTFP001 
022600*                                                                 RTFP001 
022700 CLOSE-NODE-FILE.                                                 RTFP001 
022800     CLOSE NODE-FILE.                                             RTFP001 
022900*                                                                 RTFP001 
023000* general-purpose token trim -- caller loads WK-TRIM-TEXT,        RTFP001 
023100* result is the START/LEN pair, not a moved copy (90-144).        RTFP001 
023200 TRIM-WK-TRIM-TEXT.                                               RTFP001 
023300     MOVE 1                TO WK-TRIM-START.                      RTFP001 
023400     PERFORM FIND-TRIM-START-STEP                                 RTFP001 
023500         UNTIL WK-TRIM-START GREATER 120                          RTFP001 
023600            OR WK-TRIM-TEXT (WK-TRIM-START:1) NOT EQUAL           RTFP001 
023700        SPACE.                                                    RTFP001 
023800     MOVE 120              TO WK-TRIM-END.                        RTFP001 
023900     PERFORM FIND-TRIM-END-STEP                                   RTFP001 
024000         UNTIL WK-TRIM-END LESS WK-TRIM-START                     RTFP001 
024100            OR WK-TRIM-TEXT (WK-TRIM-END:1) NOT EQUAL SPACE.      RTFP001 
024200     IF WK-TRIM-END LESS WK-TRIM-START                            RTFP001 
024300        MOVE ZERO           TO WK-TRIM-LEN                        RTFP001 
024400     ELSE                                                         RTFP001 
024500        COMPUTE WK-TRIM-LEN =                                     RTFP001 
024600            WK-TRIM-END - WK-TRIM-START + 1                       RTFP001 
024700     END-IF.                                                      RTFP001 
024800*                                                                 RTFP001 
024900 FIND-TRIM-START-STEP.                                            RTFP001 
025000     ADD 1                 TO WK-TRIM-START.                      RTFP001 
025100*                                                                 RTFP001 
025200 FIND-TRIM-END-STEP.                                              RTFP001 
025300     SUBTRACT 1            FROM WK-TRIM-END.                      RTFP001 
025400*                                                                 RTFP001 
025500 MOVE-TRIM-TO-SC-INPUT.                                           RTFP001 
025600     IF WK-TRIM-LEN GREATER ZERO                                  RTFP001 
025700        MOVE WK-TRIM-TEXT (WK-TRIM-START:WK-TRIM-LEN)             RTFP001 
025800                              TO WK-SC-INPUT                      RTFP001 
025900     ELSE                                                         RTFP001 
026000        MOVE SPACE           TO WK-SC-INPUT                       RTFP001 
026100     END-IF.                                                      RTFP001 
026200*                                                                 RTFP001 
026300 MOVE-TRIM-TO-SC-VAR.                                             RTFP001 
026400     IF WK-TRIM-LEN GREATER ZERO                                  RTFP001 
026500        MOVE WK-TRIM-TEXT (WK-TRIM-START:WK-TRIM-LEN)             RTFP001 
026600                              TO WK-SC-VAR                        RTFP001 
026700     ELSE                                                         RTFP001 
026800        MOVE SPACE           TO WK-SC-VAR                         RTFP001 
026900     END-IF.                                                      RTFP001 
027000*                                                                 RTFP001 
027100 MOVE-TRIM-TO-SC-VAL.                                             RTFP001 
027200     IF WK-TRIM-LEN GREATER ZERO                                  RTFP001 
027300        MOVE WK-TRIM-TEXT (WK-TRIM-START:WK-TRIM-LEN)             RTFP001 
027400                              TO WK-SC-VAL                        RTFP001 
027500     ELSE                                                         RTFP001 
027600        MOVE SPACE           TO WK-SC-VAL                         RTFP001 
027700     END-IF.                                                      RTFP001 
027800*                                                                 RTFP001 
027900* trimmed digit text to WK-NUMVAL-TEXT, zero-filled, ready        RTFP001 
028000* for a straight MOVE into any PIC 9(4) receiver (90-144).        RTFP001 
028100 MOVE-TRIM-TO-NUMVAL.                                             RTFP001 
028200     IF WK-TRIM-LEN GREATER ZERO                                  RTFP001 
028300        MOVE WK-TRIM-TEXT (WK-TRIM-START:WK-TRIM-LEN)             RTFP001 
028400                              TO WK-NUMVAL-TEXT                   RTFP001 
028500     ELSE                                                         RTFP001 
028600        MOVE SPACE           TO WK-NUMVAL-TEXT                    RTFP001 
028700     END-IF.                                                      RTFP001 
028800     INSPECT WK-NUMVAL-TEXT REPLACING LEADING SPACE BY ZERO.      RTFP001 
028900*                                                                 RTFP001 
029000* --- PARAGRAPH 2: line dispatch --------------------------       RTFP001 
029100 PARSE-NODE-LINE.                                                 RTFP001 
029200     PERFORM SPLIT-NODE-ID THRU SPLIT-NODE-ID-EXIT.               RTFP001 
029300     IF RTF-RESULT NOT EQUAL ZERO                                 RTFP001 
029400        GOBACK                                                    RTFP001 
029500     END-IF                                                       RTFP001 
029600     IF WK-REMAINDER-PREFIX EQUAL WK-LEAF-TAG                     RTFP001 
029700        PERFORM PARSE-LEAF-LINE                                   RTFP001 
029800     ELSE                                                         RTFP001 
029900        PERFORM PARSE-CONDITION-LINE                              RTFP001 
030000     END-IF.                                                      RTFP001 
030100*                                                                 RTFP001 
030200* colon split -- GO TO drops straight to the exit paragraph       RTFP001 
030300* on a missing separator instead of nesting the whole rest        RTFP001 
030400* of the split in an ELSE, same shape READ-NODE-LINE already      RTFP001 
030500* uses around NODE-EOF.                                           RTFP001 
030600 SPLIT-NODE-ID.                                                   RTFP001 
030700     INITIALIZE WK-COLON-POS.                                     RTFP001 
030800     INSPECT WK-TRIMMED-LINE TALLYING WK-COLON-POS                RTFP001 
030900         FOR CHARACTERS BEFORE INITIAL ':'.                       RTFP001 
031000     IF WK-COLON-POS NOT LESS WK-RAW-LEN                          RTFP001 
031100        MOVE WK-LINE-PREVIEW    TO RTF-POSITION                   RTFP001 
031200        PERFORM RAISE-MISSING-COLON-ERROR                         RTFP001 
031300        GO TO SPLIT-NODE-ID-EXIT                                  RTFP001 
031400     END-IF.                                                      RTFP001 
031500     MOVE WK-TRIMMED-LINE (1:WK-COLON-POS)                        RTFP001 
031600                           TO WK-TRIM-TEXT.                       RTFP001 
031700     PERFORM TRIM-WK-TRIM-TEXT.                                   RTFP001 
031800     PERFORM MOVE-TRIM-TO-NUMVAL.                                 RTFP001 
031900     MOVE WK-NUMVAL-TEXT   TO WK-NODE-ID-NUM.                     RTFP001 
032000     COMPUTE WK-REMAINDER-LEN =                                   RTFP001 
032100         WK-RAW-LEN - WK-COLON-POS - 1.                           RTFP001 
032200     INITIALIZE WK-REMAINDER.                                     RTFP001 
032300     MOVE WK-TRIMMED-LINE                                         RTFP001 
032400         (WK-COLON-POS + 2 : WK-REMAINDER-LEN)                    RTFP001 
032500                           TO WK-REMAINDER.                       RTFP001 
032600*                                                                 RTFP001 
032700 SPLIT-NODE-ID-EXIT.                                              RTFP001 
032800     EXIT.                                                        RTFP001 
032900*                                                                 RTFP001 
033000* --- PARAGRAPH 3: leaf lines ------------------------------      RTFP001 
033100 PARSE-LEAF-LINE.                                                 RTFP001 
033200     MOVE WK-REMAINDER-AFTER-PFX TO WK-TRIM-TEXT.                 RTFP001 
033300     PERFORM TRIM-WK-TRIM-TEXT.                                   RTFP001 
033400     IF WK-TRIM-LEN GREATER ZERO                                  RTFP001 
033500        MOVE WK-TRIM-TEXT (WK-TRIM-START:WK-TRIM-LEN)             RTFP001 
033600                              TO WK-LEAF-VALUE-TEXT               RTFP001 
033700     ELSE                                                         RTFP001 
033800        MOVE SPACE            TO WK-LEAF-VALUE-TEXT               RTFP001 
033900     END-IF.                                                      RTFP001 
034000     IF WK-LEAF-VALUE-TEXT IS NOT LEAF-VALUE-VALID                RTFP001 
034100        MOVE WK-LINE-PREVIEW   TO RTF-POSITION                    RTFP001 
034200        PERFORM RAISE-BAD-LEAF-ERROR                              RTFP001 
034300     ELSE                                                         RTFP001 
034400        PERFORM FIND-OR-APPEND-NODE                               RTFP001 
034500        SET NODE-IS-LEAF (WK-NODE-X) TO TRUE                      RTFP001 
034600        PERFORM CONVERT-LEAF-VALUE-TEXT                           RTFP001 
034700     END-IF.                                                      RTFP001 
034800*                                                                 RTFP001 
034900* text-to-S9(5)V9(6) by hand -- sign byte, split on the dot,      RTFP001 
035000* JUSTIFIED RIGHT + INSPECT REPLACING for each half.              RTFP001 
035100 CONVERT-LEAF-VALUE-TEXT.                                         RTFP001 
035200     MOVE SPACE TO WK-LV-SIGN.                                    RTFP001 
035300     IF WK-LEAF-VALUE-TEXT (1:1) EQUAL '-'                        RTFP001 
035400        MOVE '-' TO WK-LV-SIGN                                    RTFP001 
035500        MOVE WK-LEAF-VALUE-TEXT (2:19)                            RTFP001 
035600                              TO WK-LV-UNSIGNED-TEXT              RTFP001 
035700     ELSE                                                         RTFP001 
035800        MOVE WK-LEAF-VALUE-TEXT TO WK-LV-UNSIGNED-TEXT            RTFP001 
035900     END-IF.                                                      RTFP001 
036000     INITIALIZE WK-LV-DOT-POS.                                    RTFP001 
036100     INSPECT WK-LV-UNSIGNED-TEXT TALLYING WK-LV-DOT-POS           RTFP001 
036200         FOR CHARACTERS BEFORE INITIAL '.'.                       RTFP001 
036300     IF WK-LV-DOT-POS LESS LENGTH OF WK-LV-UNSIGNED-TEXT          RTFP001 
036400        MOVE WK-LV-UNSIGNED-TEXT (1:WK-LV-DOT-POS)                RTFP001 
036500                              TO WK-LV-INT-TEXT                   RTFP001 
036600        COMPUTE WK-LV-FRAC-LEN =                                  RTFP001 
036700            LENGTH OF WK-LV-UNSIGNED-TEXT                         RTFP001 
036800            - WK-LV-DOT-POS - 1                                   RTFP001 
036900        IF WK-LV-FRAC-LEN GREATER ZERO                            RTFP001 
037000           MOVE WK-LV-UNSIGNED-TEXT                               RTFP001 
037100               (WK-LV-DOT-POS + 2 : WK-LV-FRAC-LEN)               RTFP001 
037200                              TO WK-LV-FRAC-TEXT                  RTFP001 
037300        ELSE                                                      RTFP001 
037400           MOVE SPACE        TO WK-LV-FRAC-TEXT                   RTFP001 
037500        END-IF                                                    RTFP001 
037600     ELSE                                                         RTFP001 
037700        INITIALIZE WK-LV-UNSIGNED-LEN                             RTFP001 
037800        INSPECT WK-LV-UNSIGNED-TEXT TALLYING WK-LV-UNSIGNED-LEN   RTFP001 
037900            FOR CHARACTERS BEFORE INITIAL SPACE                   RTFP001 
038000        MOVE WK-LV-UNSIGNED-TEXT (1:WK-LV-UNSIGNED-LEN)           RTFP001 
038100                              TO WK-LV-INT-TEXT                   RTFP001 
038200        MOVE SPACE            TO WK-LV-FRAC-TEXT                  RTFP001 
038300     END-IF.                                                      RTFP001 
038400     INSPECT WK-LV-INT-TEXT REPLACING LEADING SPACE BY ZERO.      RTFP001 
038500     MOVE WK-LV-INT-TEXT      TO WK-LV-INT-NUM.                   RTFP001 
038600     INSPECT WK-LV-FRAC-TEXT REPLACING TRAILING SPACE             RTFP001 
038700         BY ZERO.                                                 RTFP001 
038800     MOVE WK-LV-FRAC-TEXT     TO WK-LV-FRAC-NUM.                  RTFP001 
038900     COMPUTE NODE-LEAF-VALUE (WK-NODE-X) =                        RTFP001 
039000         WK-LV-INT-NUM + (WK-LV-FRAC-NUM / 1000000).              RTFP001 
039100     IF WK-LV-SIGN EQUAL '-'                                      RTFP001 
039200        COMPUTE NODE-LEAF-VALUE (WK-NODE-X) =                     RTFP001 
039300            NODE-LEAF-VALUE (WK-NODE-X) * -1                      RTFP001 
039400     END-IF.                                                      RTFP001 
039500*                                                                 RTFP001 
039600* --- PARAGRAPH 4: condition lines -------------------------      RTFP001 
039700 PARSE-CONDITION-LINE.                                            RTFP001 
039800     INITIALIZE WK-BRACKET-PART WK-TAIL-PART.                     RTFP001 
039900     UNSTRING WK-REMAINDER DELIMITED BY ']'                       RTFP001 
040000         INTO WK-BRACKET-PART WK-TAIL-PART                        RTFP001 
040100     END-UNSTRING.                                                RTFP001 
040200     IF WK-BRACKET-FIRST-CHAR NOT EQUAL WK-OPEN-BRACKET           RTFP001 
040300        MOVE WK-LINE-PREVIEW  TO RTF-POSITION                     RTFP001 
040400        PERFORM RAISE-UNMATCHED-COND-ERROR                        RTFP001 
040500     ELSE                                                         RTFP001 
040600        IF WK-TAIL-PART EQUAL SPACE                               RTFP001 
040700           MOVE WK-LINE-PREVIEW  TO RTF-POSITION                  RTFP001 
040800           PERFORM RAISE-UNMATCHED-COND-ERROR                     RTFP001 
040900        ELSE                                                      RTFP001 
041000           MOVE WK-BRACKET-COND-TEXT TO WK-TRIM-TEXT              RTFP001 
041100           PERFORM TRIM-WK-TRIM-TEXT                              RTFP001 
041200           IF WK-TRIM-LEN GREATER ZERO                            RTFP001 
041300              MOVE WK-TRIM-TEXT (WK-TRIM-START:WK-TRIM-LEN)       RTFP001 
041400                                 TO WK-COND-TEXT                  RTFP001 
041500           ELSE                                                   RTFP001 
041600              MOVE SPACE         TO WK-COND-TEXT                  RTFP001 
041700           END-IF                                                 RTFP001 
041800           PERFORM FIND-OR-APPEND-NODE                            RTFP001 
041900           PERFORM SPLIT-COND-OR-OR                               RTFP001 
042000           PERFORM PARSE-YES-NO-BRANCHES                          RTFP001 
042100        END-IF                                                    RTFP001 
042200     END-IF.                                                      RTFP001 
042300*                                                                 RTFP001 
042400 SPLIT-COND-OR-OR.                                                RTFP001 
042500     INITIALIZE WK-OR-POS.                                        RTFP001 
042600     INSPECT WK-COND-TEXT TALLYING WK-OR-POS                      RTFP001 
042700         FOR CHARACTERS BEFORE INITIAL '||or||'.                  RTFP001 
042800     IF WK-OR-POS LESS LENGTH OF WK-COND-TEXT                     RTFP001 
042900        SET NODE-IS-OR-COND (WK-NODE-X) TO TRUE                   RTFP001 
043000        MOVE WK-COND-TEXT (1:WK-OR-POS) TO WK-LEFT-COND           RTFP001 
043100        COMPUTE WK-RIGHT-START = WK-OR-POS + 7                    RTFP001 
043200        MOVE WK-COND-TEXT (WK-RIGHT-START:) TO WK-RIGHT-COND      RTFP001 
043300        MOVE WK-LEFT-COND      TO WK-TRIM-TEXT                    RTFP001 
043400        PERFORM TRIM-WK-TRIM-TEXT                                 RTFP001 
043500        PERFORM MOVE-TRIM-TO-SC-INPUT                             RTFP001 
043600        PERFORM SPLIT-SINGLE-CONDITION                            RTFP001 
043700        MOVE WK-SC-VAR         TO NODE-COND1-VAR (WK-NODE-X)      RTFP001 
043800        MOVE WK-SC-OP          TO NODE-COND1-OP  (WK-NODE-X)      RTFP001 
043900        MOVE WK-SC-VAL         TO NODE-COND1-VAL (WK-NODE-X)      RTFP001 
044000        MOVE WK-RIGHT-COND     TO WK-TRIM-TEXT                    RTFP001 
044100        PERFORM TRIM-WK-TRIM-TEXT                                 RTFP001 
044200        PERFORM MOVE-TRIM-TO-SC-INPUT                             RTFP001 
044300        PERFORM SPLIT-SINGLE-CONDITION                            RTFP001 
044400        MOVE WK-SC-VAR         TO NODE-COND2-VAR (WK-NODE-X)      RTFP001 
044500        MOVE WK-SC-OP          TO NODE-COND2-OP  (WK-NODE-X)      RTFP001 
044600        MOVE WK-SC-VAL         TO NODE-COND2-VAL (WK-NODE-X)      RTFP001 
044700     ELSE                                                         RTFP001 
044800        SET NODE-IS-SINGLE-COND (WK-NODE-X) TO TRUE               RTFP001 
044900        MOVE WK-COND-TEXT      TO WK-TRIM-TEXT                    RTFP001 
045000        PERFORM TRIM-WK-TRIM-TEXT                                 RTFP001 
045100        PERFORM MOVE-TRIM-TO-SC-INPUT                             RTFP001 
045200        PERFORM SPLIT-SINGLE-CONDITION                            RTFP001 
045300        MOVE WK-SC-VAR         TO NODE-COND1-VAR (WK-NODE-X)      RTFP001 
045400        MOVE WK-SC-OP          TO NODE-COND1-OP  (WK-NODE-X)      RTFP001 
045500        MOVE WK-SC-VAL         TO NODE-COND1-VAL (WK-NODE-X)      RTFP001 
045600     END-IF.                                                      RTFP001 
045700*                                                                 RTFP001 
045800* '!=' is tested before '=' since it contains an '=' too          RTFP001 
045900* (REQ 90-118).                                                   RTFP001 
046000 SPLIT-SINGLE-CONDITION.                                          RTFP001 
046100     INITIALIZE WK-BANG-EQ-POS.                                   RTFP001 
046200     INSPECT WK-SC-INPUT TALLYING WK-BANG-EQ-POS                  RTFP001 
046300         FOR CHARACTERS BEFORE INITIAL '!='.                      RTFP001 
046400     IF WK-BANG-EQ-POS LESS LENGTH OF WK-SC-INPUT                 RTFP001 
046500        MOVE WK-NOT-EQ-OP     TO WK-SC-OP                         RTFP001 
046600        MOVE WK-SC-INPUT (1:WK-BANG-EQ-POS) TO WK-TRIM-TEXT       RTFP001 
046700        PERFORM TRIM-WK-TRIM-TEXT                                 RTFP001 
046800        PERFORM MOVE-TRIM-TO-SC-VAR                               RTFP001 
046900        COMPUTE WK-SC-VAL-START = WK-BANG-EQ-POS + 3              RTFP001 
047000        MOVE WK-SC-INPUT (WK-SC-VAL-START:) TO WK-TRIM-TEXT       RTFP001 
047100        PERFORM TRIM-WK-TRIM-TEXT                                 RTFP001 
047200        PERFORM MOVE-TRIM-TO-SC-VAL                               RTFP001 
047300     ELSE                                                         RTFP001 
047400        INITIALIZE WK-EQ-POS                                      RTFP001 
047500        INSPECT WK-SC-INPUT TALLYING WK-EQ-POS                    RTFP001 
047600            FOR CHARACTERS BEFORE INITIAL '='                     RTFP001 
047700        IF WK-EQ-POS LESS LENGTH OF WK-SC-INPUT                   RTFP001 
047800           MOVE WK-EQ-OP      TO WK-SC-OP                         RTFP001 
047900           MOVE WK-SC-INPUT (1:WK-EQ-POS) TO WK-TRIM-TEXT         RTFP001 
048000           PERFORM TRIM-WK-TRIM-TEXT                              RTFP001 
048100           PERFORM MOVE-TRIM-TO-SC-VAR                            RTFP001 
048200           COMPUTE WK-SC-VAL-START = WK-EQ-POS + 2                RTFP001 
048300           MOVE WK-SC-INPUT (WK-SC-VAL-START:)                    RTFP001 
048400                              TO WK-TRIM-TEXT                     RTFP001 
048500           PERFORM TRIM-WK-TRIM-TEXT                              RTFP001 
048600           PERFORM MOVE-TRIM-TO-SC-VAL                            RTFP001 
048700        ELSE                                                      RTFP001 
048800           MOVE WK-LINE-PREVIEW TO RTF-POSITION                   RTFP001 
048900           PERFORM RAISE-NO-OPERATOR-ERROR                        RTFP001 
049000        END-IF                                                    RTFP001 
049100     END-IF.                                                      RTFP001 
049200*                                                                 RTFP001 
049300 PARSE-YES-NO-BRANCHES.                                           RTFP001 
049400     INITIALIZE WK-COMMA-POS.                                     RTFP001 
049500     INSPECT WK-TAIL-PART TALLYING WK-COMMA-POS                   RTFP001 
049600         FOR CHARACTERS BEFORE INITIAL ','.                       RTFP001 
049700     MOVE WK-TAIL-PART (1:WK-COMMA-POS) TO WK-TRIM-TEXT.          RTFP001 
049800     PERFORM TRIM-WK-TRIM-TEXT.                                   RTFP001 
049900     IF WK-TRIM-LEN GREATER ZERO                                  RTFP001 
050000        MOVE WK-TRIM-TEXT (WK-TRIM-START:WK-TRIM-LEN)             RTFP001 
050100                              TO WK-YES-SEGMENT                   RTFP001 
050200     ELSE                                                         RTFP001 
050300        MOVE SPACE            TO WK-YES-SEGMENT                   RTFP001 
050400     END-IF.                                                      RTFP001 
050500     COMPUTE WK-NO-SEG-START = WK-COMMA-POS + 2.                  RTFP001 
050600     MOVE WK-TAIL-PART (WK-NO-SEG-START:) TO WK-TRIM-TEXT.        RTFP001 
050700     PERFORM TRIM-WK-TRIM-TEXT.                                   RTFP001 
050800     IF WK-TRIM-LEN GREATER ZERO                                  RTFP001 
050900        MOVE WK-TRIM-TEXT (WK-TRIM-START:WK-TRIM-LEN)             RTFP001 
051000                              TO WK-NO-SEGMENT                    RTFP001 
051100     ELSE                                                         RTFP001 
051200        MOVE SPACE            TO WK-NO-SEGMENT                    RTFP001 
051300     END-IF.                                                      RTFP001 
051400     MOVE WK-YES-SEGMENT (5:)   TO WK-YES-DIGITS.                 RTFP001 
051500     MOVE WK-NO-SEGMENT (4:)    TO WK-NO-DIGITS.                  RTFP001 
051600     MOVE WK-YES-DIGITS         TO WK-TRIM-TEXT.                  RTFP001 
051700     PERFORM TRIM-WK-TRIM-TEXT.                                   RTFP001 
051800     PERFORM MOVE-TRIM-TO-NUMVAL.                                 RTFP001 
051900     MOVE WK-NUMVAL-TEXT   TO NODE-YES-BRANCH (WK-NODE-X).        RTFP001 
052000     MOVE WK-NO-DIGITS          TO WK-TRIM-TEXT.                  RTFP001 
052100     PERFORM TRIM-WK-TRIM-TEXT.                                   RTFP001 
052200     PERFORM MOVE-TRIM-TO-NUMVAL.                                 RTFP001 
052300     MOVE WK-NUMVAL-TEXT   TO NODE-NO-BRANCH (WK-NODE-X).         RTFP001 
052400*                                                                 RTFP001 
052500* --- node table maintenance -------------------------------      RTFP001 
052600* a later duplicate node id overlays the earlier row              RTFP001 
052700* instead of appending a second one (REQ 96-210).                 RTFP001 
052800 FIND-OR-APPEND-NODE.                                             RTFP001 
052900     MOVE WK-NODE-ID-NUM       TO WK-SEARCH-ID.                   RTFP001 
053000     PERFORM FIND-NODE-BY-ID.                                     RTFP001 
053100     IF WK-NODE-NOT-FOUND                                         RTFP001 
053200        ADD 1                 TO NODE-TOT                         RTFP001 
053300        MOVE NODE-TOT         TO WK-NODE-X                        RTFP001 
053400        ADD 1                 TO WK-NODES-STORED                  RTFP001 
053500     END-IF.                                                      RTFP001 
053600     INITIALIZE NODE-EL (WK-NODE-X).                              RTFP001 
053700     MOVE WK-NODE-ID-NUM       TO NODE-ID (WK-NODE-X).            RTFP001 
053800*                                                                 RTFP001 
053900 FIND-NODE-BY-ID.                                                 RTFP001 
054000     SET WK-NODE-NOT-FOUND    TO TRUE.                            RTFP001 
054100     MOVE 1                   TO WK-NODE-X.                       RTFP001 
054200     PERFORM CHECK-ONE-NODE-ID                                    RTFP001 
054300         UNTIL WK-NODE-X GREATER NODE-TOT OR WK-NODE-FOUND.       RTFP001 
054400*                                                                 RTFP001 
054500 CHECK-ONE-NODE-ID.                                               RTFP001 
054600     IF NODE-ID (WK-NODE-X) EQUAL WK-SEARCH-ID                    RTFP001 
054700        SET WK-NODE-FOUND     TO TRUE                             RTFP001 
054800     ELSE                                                         RTFP001 
054900        ADD 1                 TO WK-NODE-X                        RTFP001 
055000     END-IF.                                                      RTFP001 
055100*                                                                 RTFP001 
055200* --- RUNTIME ERRORS ------------------------------------         RTFP001 
055300 RAISE-OPEN-ERROR.                                                RTFP001 
055400     MOVE 10                 TO RTF-RESULT.                       RTFP001 
055500     MOVE 'NODEIN file open failed'                               RTFP001 
055600                              TO RTF-DESCRIPTION.                 RTFP001 
055700     MOVE NODE-FS             TO RTF-POSITION.                    RTFP001 
055800*                                                                 RTFP001 
055900 RAISE-READ-ERROR.                                                RTFP001 
056000     MOVE 11                 TO RTF-RESULT.                       RTFP001 
056100     MOVE 'NODEIN file read failed'                               RTFP001 
056200                              TO RTF-DESCRIPTION.                 RTFP001 
056300     MOVE NODE-FS             TO RTF-POSITION.                    RTFP001 
056400*                                                                 RTFP001 
056500 RAISE-MISSING-COLON-ERROR.                                       RTFP001 
056600     MOVE 12                 TO RTF-RESULT.                       RTFP001 
056700     MOVE 'node line has no : separator'                          RTFP001 
056800                              TO RTF-DESCRIPTION.                 RTFP001 
056900*                                                                 RTFP001 
057000 RAISE-UNMATCHED-COND-ERROR.                                      RTFP001 
057100     MOVE 13                 TO RTF-RESULT.                       RTFP001 
057200     MOVE 'node line matches neither leaf= nor'                   RTFP001 
057300                              TO RTF-DESCRIPTION.                 RTFP001 
057400*                                                                 RTFP001 
057500 RAISE-NO-OPERATOR-ERROR.                                         RTFP001 
057600     MOVE 14                 TO RTF-RESULT.                       RTFP001 
057700     MOVE 'condition has neither = nor !='                        RTFP001 
057800                              TO RTF-DESCRIPTION.                 RTFP001 
057900*                                                                 RTFP001 
058000 RAISE-BAD-LEAF-ERROR.                                            RTFP001 
058100     MOVE 15                 TO RTF-RESULT.                       RTFP001 
058200     MOVE 'leaf value is not numeric'                             RTFP001 
058300                              TO RTF-DESCRIPTION.                 RTFP001 
