000100 IDENTIFICATION DIVISION.                                         RTFP002 
000200 PROGRAM-ID. RTFP002 RECURSIVE.                                   RTFP002 
000300 AUTHOR.        DE CARLI.                                         RTFP002 
000400 INSTALLATION.  CARD SERVICES EDP.                                RTFP002 
000500 DATE-WRITTEN.  DECEMBER 1989.                                    RTFP002 
000600 DATE-COMPILED.                                                   RTFP002 
000700 SECURITY.      INTERNAL USE ONLY - EDP DEPT.                     RTFP002 
000800* -----------------------------------------------------------     RTFP002 
000900* RTFP002                                                         RTFP002 
001000* **++ flatten del sotto-albero a partire da un nodo - per        RTFP002 
001100* ogni foglia raggiunta in modo coerente, accoda una riga         RTFP002 
001200* di strategia a STRAT-TB. Stessa forma ricorsiva che usiamo      RTFP002 
001300* altrove: COPY ...REPLACING ==C==/==N== per avere una            RTFP002 
001400* vista "di questa chiamata" e una "della prossima chiamata       RTFP002 
001500* ricorsiva" della stessa CTL-AREA.                               RTFP002 
001600* -----------------------------------------------------------     RTFP002 
001700* CHANGE LOG                                                      RTFP002 
001800* 1989-12-11 PDC  initial version - recursive DFS walk,           RTFP002 
001900*               add_simple_constraint rules, strategy render      RTFP002 
002000* 1990-02-14 PDC  REQ 90-014 added WALK-OR-NODE (||or|| cond      RTFP002 
002100*               true-side explored twice, false side by           RTFP002 
002200*               De Morgan into one shared CTL-N-AREA copy)        RTFP002 
002300* 1990-09-12 RF   REQ 90-144 FUNCTION TRIM/NUMVAL pulled --       RTFP002 
002400*               compiler here has no COBOL2002 intrinsics,        RTFP002 
002500*               replaced with the RTFP001 trim/numval idiom       RTFP002 
002600* 1991-01-09 RF   adopted RAISE-xxx-ERROR/RTF-RESULT, codes       RTFP002 
002700*               continue this recursive chain's own numbering     RTFP002 
002800*               in the 20s (RTFP001 already owns the 10s)         RTFP002 
002900* 1992-08-21 MDC  REQ 92-077 widened node/branch id 9(3)          RTFP002 
003000*               to 9(4) to match RTFP001/RTFMNOD                  RTFP002 
003100* 1994-03-30 MDC  INEQ values now SORTed ascending before         RTFP002 
003200*               render -- this shop's house SORT idiom on a       RTFP002 
003300*               small in-storage table                            RTFP002 
003400* 1996-07-11 GB   REQ 96-210 leaf value trailing-zero trim        RTFP002 
003500*               no longer rounds -- was dropping a real           RTFP002 
003600*               ".50" down to ".5" with a stray round-up          RTFP002 
003700* 1998-11-04 PDC  REQ 98-114 Y2K review - no date fields          RTFP002 
003800*               in this program, sign-off only, no change         RTFP002 
003900* 1999-04-20 GB   REQ 99-031 STRAT-TB ceiling 1000 to 5000        RTFP002 
004000* 2000-02-08 PDC  REQ 00-019 Y2K cutover -- confirmed no date     RTFP002 
004100*               windowing anywhere in this program, closed out    RTFP002 
004200*               the 98-114 follow-up                              RTFP002 
004300* 2002-05-14 RF   REQ 02-063 UPSI-0 trace switch added to         RTFP002 
004400*               BEGIN -- a bad recursion was easier to chase      RTFP002 
004500*               from a JCL PARM flag than from re-linking a       RTFP002 
004600*               DISPLAY into every level                          RTFP002 
004700* 2004-08-30 MDC  REQ 04-027 STRAT-TOT full-table message now     RTFP002 
004800*               shows the strategy preview, not just the count    RTFP002 
004900* -----------------------------------------------------------     RTFP002 
005000 ENVIRONMENT DIVISION.                                            RTFP002 
005100*                                                                 RTFP002 
005200 CONFIGURATION SECTION.                                           RTFP002 
005300 SOURCE-COMPUTER.    IBM-370.                                     RTFP002 
005400 OBJECT-COMPUTER.    IBM-370.                                     RTFP002 
005500*               UPSI-0 ON from the JCL PARM turns on the          RTFP002 
005600*               per-call trace line in BEGIN for a dump-review    RTFP002 
005700*               run (98-114 Y2K follow-up, same switch RTFB001    RTFP002 
005800*               tests).                                           RTFP002 
005900 SPECIAL-NAMES.                                                   RTFP002 
006000         UPSI-0 ON STATUS IS WK-TRACE-ON                          RTFP002 
006100                    OFF STATUS IS WK-TRACE-OFF.                   RTFP002 
006200*                                                                 RTFP002 
006300 DATA DIVISION.                                                   RTFP002 
006400*                                                                 RTFP002 
006500 WORKING-STORAGE SECTION.                                         RTFP002 
006600*                                                                 RTFP002 
006700* stand-alone call-count diagnostic, outside any group same       RTFP002 
006800* as WK-ENTRY-COUNT in RTFP001 -- fresh to ZERO every             RTFP002 
006900* activation since this is RECURSIVE WORKING-STORAGE, bumped      RTFP002 
007000* once per call so a dump shows the recursion was entered.        RTFP002 
007100 77  WK-CALL-COUNT            PIC 9(4) COMP VALUE ZERO.           RTFP002 
007200*                                                                 RTFP002 
007300 01 WK-LITERALS.                                                  RTFP002 
007400       03 PGM-NAME               PIC X(8)  VALUE 'RTFP002'.       RTFP002 
007500       03 WK-EQ-OP               PIC X(2)  VALUE '='.             RTFP002 
007600       03 WK-NOT-EQ-OP           PIC X(2)  VALUE '!='.            RTFP002 
007700       03 WK-EQ-SIGN             PIC X(1)  VALUE '='.             RTFP002 
007800       03 WK-AMP-JOIN            PIC X(3)  VALUE ' & '.           RTFP002 
007900       03 WK-COLON-SEP           PIC X(3)  VALUE ' : '.           RTFP002 
008000       03 WK-COLON-LEAD          PIC X(2)  VALUE ': '.            RTFP002 
008100       03 FILLER                 PIC X(04) VALUE SPACE.           RTFP002 
008200*                                                                 RTFP002 
008300 01 WK-SWITCHES.                                                  RTFP002 
008400       03 WK-FOUND-SW            PIC X(1).                        RTFP002 
008500         88  WK-NODE-FOUND           VALUE 'Y'.                   RTFP002 
008600         88  WK-NODE-NOT-FOUND       VALUE 'N'.                   RTFP002 
008700       03 WK-CONSIST-SW          PIC X(1).                        RTFP002 
008800         88  WK-CONSISTENT           VALUE 'Y'.                   RTFP002 
008900         88  WK-CONTRADICTED         VALUE 'N'.                   RTFP002 
009000       03 WK-VAR-FOUND-SW        PIC X(1).                        RTFP002 
009100         88  WK-VAR-FOUND            VALUE 'Y'.                   RTFP002 
009200         88  WK-VAR-NOT-FOUND        VALUE 'N'.                   RTFP002 
009300       03 WK-INEQ-FOUND-SW       PIC X(1).                        RTFP002 
009400         88  WK-VAL-IN-INEQ-LIST     VALUE 'Y'.                   RTFP002 
009500         88  WK-VAL-NOT-IN-INEQ-LIST VALUE 'N'.                   RTFP002 
009600       03 FILLER                 PIC X(04) VALUE SPACE.           RTFP002 
009700*                                                                 RTFP002 
009800 01 WK-WALK-AREA.                                                 RTFP002 
009900       03 WK-SEARCH-ID           PIC 9(4).                        RTFP002 
010000       03 WK-NODE-X              PIC 9(4) COMP.                   RTFP002 
010100       03 WK-RECURSE-NODE-ID     PIC 9(4).                        RTFP002 
010200       03 FILLER                 PIC X(04) VALUE SPACE.           RTFP002 
010300*                                                                 RTFP002 
010400 01 WK-ADD-AREA.                                                  RTFP002 
010500       03 WK-ADD-VAR             PIC X(30).                       RTFP002 
010600       03 WK-ADD-OP              PIC X(2).                        RTFP002 
010700         88  WK-ADD-OP-IS-EQ         VALUE '=' ' '.               RTFP002 
010800         88  WK-ADD-OP-IS-NOT-EQ     VALUE '!='.                  RTFP002 
010900       03 WK-ADD-VAL             PIC X(20).                       RTFP002 
011000       03 WK-NEGATE-OP-IN        PIC X(2).                        RTFP002 
011100       03 WK-VAR-X               PIC 9(4) COMP.                   RTFP002 
011200       03 WK-INEQ-X              PIC 9(4) COMP.                   RTFP002 
011300       03 FILLER                 PIC X(04) VALUE SPACE.           RTFP002 
011400*                                                                 RTFP002 
011500* generic reference-modification trim, same shape as              RTFP002 
011600* RTFP001 TRIM-WK-TRIM-TEXT (90-144) -- WORKING-STORAGE of        RTFP002 
011700* a RECURSIVE program is allocated fresh per activation so        RTFP002 
011800* this scratch area needs no LOCAL-STORAGE SECTION.               RTFP002 
011900 01 WK-TRIM-AREA.                                                 RTFP002 
012000       03 WK-TRIM-TEXT           PIC X(120).                      RTFP002 
012100       03 WK-TRIM-TEXT-VIEW REDEFINES WK-TRIM-TEXT.               RTFP002 
012200         05 WK-TRIM-PREVIEW          PIC X(50).                   RTFP002 
012300         05 FILLER                   PIC X(70).                   RTFP002 
012400       03 WK-TRIM-START          PIC 9(4) COMP.                   RTFP002 
012500       03 WK-TRIM-END            PIC 9(4) COMP.                   RTFP002 
012600       03 WK-TRIM-LEN            PIC 9(4) COMP.                   RTFP002 
012700       03 FILLER                 PIC X(04) VALUE SPACE.           RTFP002 
012800*                                                                 RTFP002 
012900 01 WK-RENDER-AREA.                                               RTFP002 
013000       03 WK-REND-X              PIC 9(4) COMP.                   RTFP002 
013100       03 WK-REND2-X             PIC 9(4) COMP.                   RTFP002 
013200       03 WK-COND-COUNT          PIC 9(4) COMP.                   RTFP002 
013300       03 WK-PIECE-TEXT          PIC X(60).                       RTFP002 
013400       03 WK-PIECE-LEN           PIC 9(4) COMP.                   RTFP002 
013500       03 WK-APPEND-SRC          PIC X(120).                      RTFP002 
013600       03 WK-APPEND-LEN          PIC 9(4) COMP.                   RTFP002 
013700       03 FILLER                 PIC X(04) VALUE SPACE.           RTFP002 
013800*                                                                 RTFP002 
013900 01 WK-STRAT-AREA.                                                RTFP002 
014000       03 WK-STRAT-TEXT          PIC X(600).                      RTFP002 
014100       03 WK-STRAT-TEXT-VIEW REDEFINES WK-STRAT-TEXT.             RTFP002 
014200         05 WK-STRAT-PREVIEW         PIC X(50).                   RTFP002 
014300         05 FILLER                   PIC X(550).                  RTFP002 
014400       03 WK-STRAT-LEN           PIC 9(4) COMP.                   RTFP002 
014500       03 FILLER                 PIC X(04) VALUE SPACE.           RTFP002 
014600*                                                                 RTFP002 
014700* INEQ values sorted ascending before render, this shop's         RTFP002 
014800* house SORT table-verb form on an in-storage table (94-03-30).   RTFP002 
014900 01 WK-SORT-AREA.                                                 RTFP002 
015000       03 WK-SORT-TOT            PIC 9(4) COMP.                   RTFP002 
015100       03 WK-SORT-TB.                                             RTFP002 
015200         05 WK-SORT-EL OCCURS 30 TIMES                            RTFP002 
015300                     INDEXED BY WK-SORT-X.                        RTFP002 
015400           10 WK-SORT-VALUE          PIC X(20).                   RTFP002 
015500       03 FILLER                 PIC X(04) VALUE SPACE.           RTFP002 
015600*                                                                 RTFP002 
015700* leaf value text build -- WK-LEAF-ABS-VIEW peels the             RTFP002 
015800* zoned magnitude into integer/fraction groups with no            RTFP002 
015900* COMPUTE at all (unsigned MOVE already drops the sign),          RTFP002 
016000* then each half is trimmed the RTFP001 way (90-144).             RTFP002 
016100 01 WK-LEAF-AREA.                                                 RTFP002 
016200       03 WK-LEAF-SIGN           PIC X(1).                        RTFP002 
016300       03 WK-LEAF-ABS            PIC 9(5)V9(6).                   RTFP002 
016400       03 WK-LEAF-ABS-VIEW REDEFINES WK-LEAF-ABS.                 RTFP002 
016500         05 WK-LEAF-INT              PIC 9(5).                    RTFP002 
016600         05 WK-LEAF-FRAC             PIC 9(6).                    RTFP002 
016700       03 WK-LEAF-INT-TEXT       PIC X(5).                        RTFP002 
016800       03 WK-LEAF-INT-START      PIC 9(4) COMP.                   RTFP002 
016900       03 WK-LEAF-INT-END        PIC 9(4) COMP.                   RTFP002 
017000       03 WK-LEAF-INT-DIGLEN     PIC 9(4) COMP.                   RTFP002 
017100       03 WK-LEAF-FRAC-TEXT      PIC X(6).                        RTFP002 
017200       03 WK-LEAF-FRAC-START     PIC 9(4) COMP.                   RTFP002 
017300       03 WK-LEAF-FRAC-END       PIC 9(4) COMP.                   RTFP002 
017400       03 WK-LEAF-FRAC-DIGLEN    PIC 9(4) COMP.                   RTFP002 
017500       03 WK-LEAF-TEXT           PIC X(20).                       RTFP002 
017600       03 WK-LEAF-TEXT-LEN       PIC 9(4) COMP.                   RTFP002 
017700       03 FILLER                 PIC X(04) VALUE SPACE.           RTFP002 
017800*                                                                 RTFP002 
017900* ==N== -- the table this call hands DOWN to the next             RTFP002 
018000* recursive level, built fresh from CTL-C-AREA before every       RTFP002 
018100* CALL (the C-view/N-view pair this shop's recursive              RTFP002 
018200* routines always REPLACING in).                                  RTFP002 
018300     COPY RTFMCTL REPLACING ==:X:== BY ==N==.                     RTFP002 
018400*                                                                 RTFP002 
018500 LINKAGE SECTION.                                                 RTFP002 
018600     01 RTF-WALK-NODE-ID        PIC 9(4).                         RTFP002 
018700     COPY RTFMNOD.                                                RTFP002 
018800* ==C== -- the table the caller handed us, read-only              RTFP002 
018900* (never mutated here -- only CTL-N-AREA is mutated).             RTFP002 
019000     COPY RTFMCTL REPLACING ==:X:== BY ==C==.                     RTFP002 
019100     COPY RTFMSTR.                                                RTFP002 
019200     COPY RTFMRES.                                                RTFP002 
019300*                                                                 RTFP002 
019400     PROCEDURE DIVISION USING RTF-WALK-NODE-ID NODE-TABLE-AREA    RTFP002 
019500         CTL-C-AREA STRAT-OUT-AREA RTF-RESULT-AREA.               RTFP002 
019600*                                                                 RTFP002 
019700 BEGIN.                                                           RTFP002 
019800         ADD 1                TO WK-CALL-COUNT.                   RTFP002 
019900         IF WK-TRACE-ON                                           RTFP002 
020000            DISPLAY '* RTFP002 CALL COUNT: ' WK-CALL-COUNT        RTFP002 
020100            ' NODE: ' RTF-WALK-NODE-ID                            RTFP002 
020200         END-IF.                                                  RTFP002 
020300         PERFORM FIND-CURRENT-NODE.                               RTFP002 
020400         IF RTF-RESULT EQUAL ZERO                                 RTFP002 
020500            IF NODE-IS-LEAF (WK-NODE-X)                           RTFP002 
020600               PERFORM WALK-LEAF-NODE THRU WALK-LEAF-NODE-EXIT    RTFP002 
020700            ELSE                                                  RTFP002 
020800               IF NODE-IS-SINGLE-COND (WK-NODE-X)                 RTFP002 
020900                  PERFORM WALK-SINGLE-NODE                        RTFP002 
021000               ELSE                                               RTFP002 
021100                  PERFORM WALK-OR-NODE                            RTFP002 
021200               END-IF                                             RTFP002 
021300            END-IF                                                RTFP002 
021400         END-IF.                                                  RTFP002 
021500         GOBACK.                                                  RTFP002 
021600*                                                                 RTFP002 
021700* -- hand-rolled linear search, no SEARCH ALL (NODE-TB is         RTFP002 
021800* not kept in id order, see RTFP001 FIND-OR-APPEND-NODE).         RTFP002 
021900 FIND-CURRENT-NODE.                                               RTFP002 
022000         MOVE RTF-WALK-NODE-ID    TO WK-SEARCH-ID.                RTFP002 
022100         PERFORM FIND-NODE-BY-ID.                                 RTFP002 
022200         IF WK-NODE-NOT-FOUND                                     RTFP002 
022300            MOVE 'walk node id not found in NODE-TB'              RTFP002 
022400                                   TO RTF-DESCRIPTION             RTFP002 
022500            PERFORM RAISE-NODE-NOT-FOUND-ERROR                    RTFP002 
022600         END-IF.                                                  RTFP002 
022700*                                                                 RTFP002 
022800 FIND-NODE-BY-ID.                                                 RTFP002 
022900         SET WK-NODE-NOT-FOUND    TO TRUE.                        RTFP002 
023000         MOVE 1                   TO WK-NODE-X.                   RTFP002 
023100         PERFORM CHECK-ONE-NODE-ID                                RTFP002 
023200             UNTIL WK-NODE-X GREATER NODE-TOT OR WK-NODE-FOUND.   RTFP002 
023300*                                                                 RTFP002 
023400 CHECK-ONE-NODE-ID.                                               RTFP002 
023500         IF NODE-ID (WK-NODE-X) EQUAL WK-SEARCH-ID                RTFP002 
023600            SET WK-NODE-FOUND     TO TRUE                         RTFP002 
023700         ELSE                                                     RTFP002 
023800            ADD 1                 TO WK-NODE-X                    RTFP002 
023900         END-IF.                                                  RTFP002 
024000*                                                                 RTFP002 
024100* --- leaf: render one strategy line and append it ---            RTFP002 
024200 WALK-LEAF-NODE.                                                  RTFP002 
024300*       appended to STRAT-TB if there is room; a full table       RTFP002 
024400*       raises 22 and the GO TO drops straight through to the     RTFP002 
024500*       exit paragraph instead of one more level of IF            RTFP002 
024600*       nesting around the rest of the paragraph.                 RTFP002 
024700         PERFORM RENDER-STRATEGY-LINE.                            RTFP002 
024800         IF STRAT-TOT NOT LESS 5000                               RTFP002 
024900            MOVE WK-STRAT-TEXT     TO WK-STRAT-PREVIEW            RTFP002 
025000            MOVE WK-STRAT-PREVIEW  TO RTF-POSITION                RTFP002 
025100            PERFORM RAISE-STRAT-TABLE-FULL-ERROR                  RTFP002 
025200            GO TO WALK-LEAF-NODE-EXIT                             RTFP002 
025300         END-IF.                                                  RTFP002 
025400         ADD 1                 TO STRAT-TOT.                      RTFP002 
025500         MOVE WK-STRAT-TEXT (1:WK-STRAT-LEN)                      RTFP002 
025600                                TO STRAT-LINE (STRAT-TOT).        RTFP002 
025700         MOVE WK-STRAT-LEN      TO STRAT-LINE-LEN (STRAT-TOT).    RTFP002 
025800 WALK-LEAF-NODE-EXIT.                                             RTFP002 
025900         EXIT.                                                    RTFP002 
026000*                                                                 RTFP002 
026100* variables render in first-constrained order (CTL-C-             RTFP002 
026200* VAR-TB is already in that order -- appended on first            RTFP002 
026300* touch, see APPEND-NEW-CTL-N-VARIABLE); EQ-set prints            RTFP002 
026400* var=val, EQ-unset prints var!=v for every v in INEQ,            RTFP002 
026500* all terms joined with ' & '; suffix is ' : leaf' when           RTFP002 
026600* at least one term printed, ': leaf' (no leading space)          RTFP002 
026700* when there are none.                                            RTFP002 
026800 RENDER-STRATEGY-LINE.                                            RTFP002 
026900         MOVE SPACE                TO WK-STRAT-TEXT.              RTFP002 
027000         MOVE ZERO                 TO WK-STRAT-LEN.               RTFP002 
027100         MOVE ZERO                 TO WK-COND-COUNT.              RTFP002 
027200         MOVE 1                    TO WK-REND-X.                  RTFP002 
027300         PERFORM RENDER-ONE-VARIABLE                              RTFP002 
027400             UNTIL WK-REND-X GREATER CTL-C-VAR-TOT.               RTFP002 
027500         PERFORM FORMAT-LEAF-VALUE.                               RTFP002 
027600         IF WK-COND-COUNT GREATER ZERO                            RTFP002 
027700            MOVE WK-COLON-SEP         TO WK-APPEND-SRC            RTFP002 
027800            MOVE 3                    TO WK-APPEND-LEN            RTFP002 
027900         ELSE                                                     RTFP002 
028000            MOVE WK-COLON-LEAD        TO WK-APPEND-SRC            RTFP002 
028100            MOVE 2                    TO WK-APPEND-LEN            RTFP002 
028200         END-IF.                                                  RTFP002 
028300         PERFORM APPEND-TEXT-TO-STRAT.                            RTFP002 
028400         MOVE WK-LEAF-TEXT          TO WK-APPEND-SRC.             RTFP002 
028500         MOVE WK-LEAF-TEXT-LEN      TO WK-APPEND-LEN.             RTFP002 
028600         PERFORM APPEND-TEXT-TO-STRAT.                            RTFP002 
028700*                                                                 RTFP002 
028800 RENDER-ONE-VARIABLE.                                             RTFP002 
028900         IF CTL-C-EQ-IS-SET (WK-REND-X)                           RTFP002 
029000            PERFORM BUILD-EQ-CONDITION-TEXT                       RTFP002 
029100            PERFORM APPEND-CONDITION-TEXT                         RTFP002 
029200         ELSE                                                     RTFP002 
029300            PERFORM RENDER-INEQ-VALUES                            RTFP002 
029400         END-IF.                                                  RTFP002 
029500         ADD 1                      TO WK-REND-X.                 RTFP002 
029600*                                                                 RTFP002 
029700 BUILD-EQ-CONDITION-TEXT.                                         RTFP002 
029800         MOVE ZERO                  TO WK-PIECE-LEN.              RTFP002 
029900         MOVE CTL-C-VAR-NAME (WK-REND-X) TO WK-TRIM-TEXT.         RTFP002 
030000         PERFORM TRIM-WK-TRIM-TEXT.                               RTFP002 
030100         MOVE WK-TRIM-TEXT (WK-TRIM-START:WK-TRIM-LEN)            RTFP002 
030200                                    TO WK-APPEND-SRC.             RTFP002 
030300         MOVE WK-TRIM-LEN            TO WK-APPEND-LEN.            RTFP002 
030400         PERFORM APPEND-TEXT-TO-PIECE.                            RTFP002 
030500         MOVE WK-EQ-SIGN             TO WK-APPEND-SRC.            RTFP002 
030600         MOVE 1                      TO WK-APPEND-LEN.            RTFP002 
030700         PERFORM APPEND-TEXT-TO-PIECE.                            RTFP002 
030800         MOVE CTL-C-EQ-VALUE (WK-REND-X) TO WK-TRIM-TEXT.         RTFP002 
030900         PERFORM TRIM-WK-TRIM-TEXT.                               RTFP002 
031000         IF WK-TRIM-LEN GREATER ZERO                              RTFP002 
031100            MOVE WK-TRIM-TEXT (WK-TRIM-START:WK-TRIM-LEN)         RTFP002 
031200                                    TO WK-APPEND-SRC              RTFP002 
031300            MOVE WK-TRIM-LEN         TO WK-APPEND-LEN             RTFP002 
031400            PERFORM APPEND-TEXT-TO-PIECE                          RTFP002 
031500         END-IF.                                                  RTFP002 
031600*                                                                 RTFP002 
031700 RENDER-INEQ-VALUES.                                              RTFP002 
031800         MOVE ZERO                  TO WK-SORT-TOT.               RTFP002 
031900         MOVE 1                      TO WK-REND2-X.               RTFP002 
032000         PERFORM COPY-ONE-INEQ-TO-SORT                            RTFP002 
032100             UNTIL WK-REND2-X GREATER CTL-C-INEQ-TOT (WK-REND-X). RTFP002 
032200         SORT WK-SORT-TB ASCENDING KEY WK-SORT-VALUE.             RTFP002 
032300         MOVE 1                      TO WK-REND2-X.               RTFP002 
032400         PERFORM RENDER-ONE-INEQ-VALUE                            RTFP002 
032500             UNTIL WK-REND2-X GREATER WK-SORT-TOT.                RTFP002 
032600*                                                                 RTFP002 
032700 COPY-ONE-INEQ-TO-SORT.                                           RTFP002 
032800         ADD 1                       TO WK-SORT-TOT.              RTFP002 
032900         MOVE CTL-C-INEQ-VALUE (WK-REND-X, WK-REND2-X)            RTFP002 
033000                                TO WK-SORT-VALUE (WK-SORT-TOT).   RTFP002 
033100         ADD 1                       TO WK-REND2-X.               RTFP002 
033200*                                                                 RTFP002 
033300 RENDER-ONE-INEQ-VALUE.                                           RTFP002 
033400         PERFORM BUILD-NEQ-CONDITION-TEXT.                        RTFP002 
033500         PERFORM APPEND-CONDITION-TEXT.                           RTFP002 
033600         ADD 1                       TO WK-REND2-X.               RTFP002 
033700*                                                                 RTFP002 
033800 BUILD-NEQ-CONDITION-TEXT.                                        RTFP002 
033900         MOVE ZERO                   TO WK-PIECE-LEN.             RTFP002 
034000         MOVE CTL-C-VAR-NAME (WK-REND-X) TO WK-TRIM-TEXT.         RTFP002 
034100         PERFORM TRIM-WK-TRIM-TEXT.                               RTFP002 
034200         MOVE WK-TRIM-TEXT (WK-TRIM-START:WK-TRIM-LEN)            RTFP002 
034300                                    TO WK-APPEND-SRC.             RTFP002 
034400         MOVE WK-TRIM-LEN             TO WK-APPEND-LEN.           RTFP002 
034500         PERFORM APPEND-TEXT-TO-PIECE.                            RTFP002 
034600         MOVE WK-NOT-EQ-OP            TO WK-APPEND-SRC.           RTFP002 
034700         MOVE 2                       TO WK-APPEND-LEN.           RTFP002 
034800         PERFORM APPEND-TEXT-TO-PIECE.                            RTFP002 
034900         MOVE WK-SORT-VALUE (WK-REND2-X) TO WK-TRIM-TEXT.         RTFP002 
035000         PERFORM TRIM-WK-TRIM-TEXT.                               RTFP002 
035100         IF WK-TRIM-LEN GREATER ZERO                              RTFP002 
035200            MOVE WK-TRIM-TEXT (WK-TRIM-START:WK-TRIM-LEN)         RTFP002 
035300                                    TO WK-APPEND-SRC              RTFP002 
035400            MOVE WK-TRIM-LEN         TO WK-APPEND-LEN             RTFP002 
035500            PERFORM APPEND-TEXT-TO-PIECE                          RTFP002 
035600         END-IF.                                                  RTFP002 
035700*                                                                 RTFP002 
035800 APPEND-CONDITION-TEXT.                                           RTFP002 
035900         IF WK-COND-COUNT GREATER ZERO                            RTFP002 
036000            MOVE WK-AMP-JOIN           TO WK-APPEND-SRC           RTFP002 
036100            MOVE 3                     TO WK-APPEND-LEN           RTFP002 
036200            PERFORM APPEND-TEXT-TO-STRAT                          RTFP002 
036300         END-IF.                                                  RTFP002 
036400         MOVE WK-PIECE-TEXT             TO WK-APPEND-SRC.         RTFP002 
036500         MOVE WK-PIECE-LEN              TO WK-APPEND-LEN.         RTFP002 
036600         PERFORM APPEND-TEXT-TO-STRAT.                            RTFP002 
036700         ADD 1                          TO WK-COND-COUNT.         RTFP002 
036800*                                                                 RTFP002 
036900* both append helpers share WK-APPEND-SRC/WK-APPEND-LEN           RTFP002 
037000* as the transfer pair -- caller loads them, then PERFORMs        RTFP002 
037100* whichever one it needs (90-144 ref-mod build idiom).            RTFP002 
037200 APPEND-TEXT-TO-PIECE.                                            RTFP002 
037300         IF WK-APPEND-LEN GREATER ZERO                            RTFP002 
037400            MOVE WK-APPEND-SRC (1:WK-APPEND-LEN)                  RTFP002 
037500             TO WK-PIECE-TEXT                                     RTFP002 
037600                 (WK-PIECE-LEN + 1 : WK-APPEND-LEN)               RTFP002 
037700            ADD WK-APPEND-LEN TO WK-PIECE-LEN                     RTFP002 
037800         END-IF.                                                  RTFP002 
037900*                                                                 RTFP002 
038000 APPEND-TEXT-TO-STRAT.                                            RTFP002 
038100         IF WK-APPEND-LEN GREATER ZERO                            RTFP002 
038200            MOVE WK-APPEND-SRC (1:WK-APPEND-LEN)                  RTFP002 
038300             TO WK-STRAT-TEXT                                     RTFP002 
038400                 (WK-STRAT-LEN + 1 : WK-APPEND-LEN)               RTFP002 
038500            ADD WK-APPEND-LEN TO WK-STRAT-LEN                     RTFP002 
038600         END-IF.                                                  RTFP002 
038700*                                                                 RTFP002 
038800* unsigned MOVE drops the sign by itself -- no COMPUTE            RTFP002 
038900* needed to split int/frac, WK-LEAF-ABS-VIEW already              RTFP002 
039000* peels the zoned digits apart (96-07-11, see REDEFINES).         RTFP002 
039100 FORMAT-LEAF-VALUE.                                               RTFP002 
039200         MOVE SPACE                TO WK-LEAF-SIGN.               RTFP002 
039300         IF NODE-LEAF-VALUE (WK-NODE-X) LESS ZERO                 RTFP002 
039400            MOVE '-'                TO WK-LEAF-SIGN               RTFP002 
039500         END-IF.                                                  RTFP002 
039600         MOVE NODE-LEAF-VALUE (WK-NODE-X) TO WK-LEAF-ABS.         RTFP002 
039700         MOVE WK-LEAF-INT            TO WK-LEAF-INT-TEXT.         RTFP002 
039800         MOVE WK-LEAF-FRAC           TO WK-LEAF-FRAC-TEXT.        RTFP002 
039900         PERFORM TRIM-INT-LEADING-ZEROS.                          RTFP002 
040000         PERFORM TRIM-FRAC-TRAILING-ZEROS.                        RTFP002 
040100         MOVE ZERO                  TO WK-LEAF-TEXT-LEN.          RTFP002 
040200         MOVE SPACE                 TO WK-LEAF-TEXT.              RTFP002 
040300         IF WK-LEAF-SIGN EQUAL '-'                                RTFP002 
040400            MOVE WK-LEAF-SIGN          TO WK-LEAF-TEXT (1:1)      RTFP002 
040500            MOVE 1                     TO WK-LEAF-TEXT-LEN        RTFP002 
040600         END-IF.                                                  RTFP002 
040700         COMPUTE WK-LEAF-INT-DIGLEN =                             RTFP002 
040800             WK-LEAF-INT-END - WK-LEAF-INT-START + 1.             RTFP002 
040900         MOVE WK-LEAF-INT-TEXT                                    RTFP002 
041000             (WK-LEAF-INT-START:WK-LEAF-INT-DIGLEN)               RTFP002 
041100             TO WK-LEAF-TEXT                                      RTFP002 
041200                 (WK-LEAF-TEXT-LEN + 1 : WK-LEAF-INT-DIGLEN).     RTFP002 
041300         ADD WK-LEAF-INT-DIGLEN      TO WK-LEAF-TEXT-LEN.         RTFP002 
041400         MOVE '.'                   TO WK-LEAF-TEXT               RTFP002 
041500             (WK-LEAF-TEXT-LEN + 1 : 1).                          RTFP002 
041600         ADD 1                       TO WK-LEAF-TEXT-LEN.         RTFP002 
041700         COMPUTE WK-LEAF-FRAC-DIGLEN =                            RTFP002 
041800             WK-LEAF-FRAC-END - WK-LEAF-FRAC-START + 1.           RTFP002 
041900         MOVE WK-LEAF-FRAC-TEXT                                   RTFP002 
042000             (WK-LEAF-FRAC-START:WK-LEAF-FRAC-DIGLEN)             RTFP002 
042100             TO WK-LEAF-TEXT                                      RTFP002 
042200                 (WK-LEAF-TEXT-LEN + 1 : WK-LEAF-FRAC-DIGLEN).    RTFP002 
042300         ADD WK-LEAF-FRAC-DIGLEN     TO WK-LEAF-TEXT-LEN.         RTFP002 
042400*                                                                 RTFP002 
042500* stop at position 5 at the latest so a zero leaf still           RTFP002 
042600* renders "0", not an empty integer part.                         RTFP002 
042700 TRIM-INT-LEADING-ZEROS.                                          RTFP002 
042800         MOVE 1                      TO WK-LEAF-INT-START.        RTFP002 
042900         PERFORM FIND-INT-START-STEP                              RTFP002 
043000             UNTIL WK-LEAF-INT-START GREATER 4                    RTFP002 
043100                OR WK-LEAF-INT-TEXT (WK-LEAF-INT-START:1)         RTFP002 
043200                    NOT EQUAL '0'.                                RTFP002 
043300         MOVE 5                      TO WK-LEAF-INT-END.          RTFP002 
043400*                                                                 RTFP002 
043500 FIND-INT-START-STEP.                                             RTFP002 
043600         ADD 1                       TO WK-LEAF-INT-START.        RTFP002 
043700*                                                                 RTFP002 
043800* stop at position 1 at the earliest so a whole-number            RTFP002 
043900* leaf still renders one fractional digit, e.g. "5.0"             RTFP002 
044000* (REQ 96-210 -- this trim never rounds).                         RTFP002 
044100 TRIM-FRAC-TRAILING-ZEROS.                                        RTFP002 
044200         MOVE 6                      TO WK-LEAF-FRAC-END.         RTFP002 
044300         PERFORM FIND-FRAC-END-STEP                               RTFP002 
044400             UNTIL WK-LEAF-FRAC-END EQUAL 1                       RTFP002 
044500                OR WK-LEAF-FRAC-TEXT (WK-LEAF-FRAC-END:1)         RTFP002 
044600                    NOT EQUAL '0'.                                RTFP002 
044700         MOVE 1                      TO WK-LEAF-FRAC-START.       RTFP002 
044800*                                                                 RTFP002 
044900 FIND-FRAC-END-STEP.                                              RTFP002 
045000         SUBTRACT 1                  FROM WK-LEAF-FRAC-END.       RTFP002 
045100*                                                                 RTFP002 
045200* --- single-condition node: YES gets the constraint,             RTFP002 
045300* NO gets its negation, on separate CTL-N-AREA copies ---         RTFP002 
045400 WALK-SINGLE-NODE.                                                RTFP002 
045500         IF RTF-RESULT EQUAL ZERO                                 RTFP002 
045600            MOVE CTL-C-AREA TO CTL-N-AREA                         RTFP002 
045700            MOVE NODE-COND1-VAR (WK-NODE-X) TO WK-ADD-VAR         RTFP002 
045800            MOVE NODE-COND1-OP  (WK-NODE-X) TO WK-ADD-OP          RTFP002 
045900            MOVE NODE-COND1-VAL (WK-NODE-X) TO WK-ADD-VAL         RTFP002 
046000            PERFORM ADD-CONSTRAINT                                RTFP002 
046100            IF WK-CONSISTENT                                      RTFP002 
046200               MOVE NODE-YES-BRANCH (WK-NODE-X)                   RTFP002 
046300                   TO WK-RECURSE-NODE-ID                          RTFP002 
046400               PERFORM RECURSE-TO-NODE                            RTFP002 
046500            END-IF                                                RTFP002 
046600         END-IF.                                                  RTFP002 
046700         IF RTF-RESULT EQUAL ZERO                                 RTFP002 
046800            MOVE CTL-C-AREA TO CTL-N-AREA                         RTFP002 
046900            MOVE NODE-COND1-VAR (WK-NODE-X) TO WK-ADD-VAR         RTFP002 
047000            MOVE NODE-COND1-OP  (WK-NODE-X) TO WK-NEGATE-OP-IN    RTFP002 
047100            PERFORM NEGATE-OP                                     RTFP002 
047200            MOVE NODE-COND1-VAL (WK-NODE-X) TO WK-ADD-VAL         RTFP002 
047300            PERFORM ADD-CONSTRAINT                                RTFP002 
047400            IF WK-CONSISTENT                                      RTFP002 
047500               MOVE NODE-NO-BRANCH (WK-NODE-X)                    RTFP002 
047600                   TO WK-RECURSE-NODE-ID                          RTFP002 
047700               PERFORM RECURSE-TO-NODE                            RTFP002 
047800            END-IF                                                RTFP002 
047900         END-IF.                                                  RTFP002 
048000*                                                                 RTFP002 
048100* --- OR-condition node: TRUE side explored twice (left           RTFP002 
048200* alt then right alt), FALSE side is one shared copy with         RTFP002 
048300* both negations added, left negated first, pruned if             RTFP002 
048400* either negation contradicts (De Morgan, REQ 90-014) ---         RTFP002 
048500 WALK-OR-NODE.                                                    RTFP002 
048600         IF RTF-RESULT EQUAL ZERO                                 RTFP002 
048700            MOVE CTL-C-AREA TO CTL-N-AREA                         RTFP002 
048800            MOVE NODE-COND1-VAR (WK-NODE-X) TO WK-ADD-VAR         RTFP002 
048900            MOVE NODE-COND1-OP  (WK-NODE-X) TO WK-ADD-OP          RTFP002 
049000            MOVE NODE-COND1-VAL (WK-NODE-X) TO WK-ADD-VAL         RTFP002 
049100            PERFORM ADD-CONSTRAINT                                RTFP002 
049200            IF WK-CONSISTENT                                      RTFP002 
049300               MOVE NODE-YES-BRANCH (WK-NODE-X)                   RTFP002 
049400                   TO WK-RECURSE-NODE-ID                          RTFP002 
049500               PERFORM RECURSE-TO-NODE                            RTFP002 
049600            END-IF                                                RTFP002 
049700         END-IF.                                                  RTFP002 
049800         IF RTF-RESULT EQUAL ZERO                                 RTFP002 
049900            MOVE CTL-C-AREA TO CTL-N-AREA                         RTFP002 
050000            MOVE NODE-COND2-VAR (WK-NODE-X) TO WK-ADD-VAR         RTFP002 
050100            MOVE NODE-COND2-OP  (WK-NODE-X) TO WK-ADD-OP          RTFP002 
050200            MOVE NODE-COND2-VAL (WK-NODE-X) TO WK-ADD-VAL         RTFP002 
050300            PERFORM ADD-CONSTRAINT                                RTFP002 
050400            IF WK-CONSISTENT                                      RTFP002 
050500               MOVE NODE-YES-BRANCH (WK-NODE-X)                   RTFP002 
050600                   TO WK-RECURSE-NODE-ID                          RTFP002 
050700               PERFORM RECURSE-TO-NODE                            RTFP002 
050800            END-IF                                                RTFP002 
050900         END-IF.                                                  RTFP002 
051000         IF RTF-RESULT EQUAL ZERO                                 RTFP002 
051100            MOVE CTL-C-AREA TO CTL-N-AREA                         RTFP002 
051200            MOVE NODE-COND1-VAR (WK-NODE-X) TO WK-ADD-VAR         RTFP002 
051300            MOVE NODE-COND1-OP  (WK-NODE-X) TO WK-NEGATE-OP-IN    RTFP002 
051400            PERFORM NEGATE-OP                                     RTFP002 
051500            MOVE NODE-COND1-VAL (WK-NODE-X) TO WK-ADD-VAL         RTFP002 
051600            PERFORM ADD-CONSTRAINT                                RTFP002 
051700            IF WK-CONSISTENT                                      RTFP002 
051800               MOVE NODE-COND2-VAR (WK-NODE-X) TO WK-ADD-VAR      RTFP002 
051900               MOVE NODE-COND2-OP  (WK-NODE-X) TO WK-NEGATE-OP-IN RTFP002 
052000               PERFORM NEGATE-OP                                  RTFP002 
052100               MOVE NODE-COND2-VAL (WK-NODE-X) TO WK-ADD-VAL      RTFP002 
052200               PERFORM ADD-CONSTRAINT                             RTFP002 
052300               IF WK-CONSISTENT                                   RTFP002 
052400                  MOVE NODE-NO-BRANCH (WK-NODE-X)                 RTFP002 
052500                      TO WK-RECURSE-NODE-ID                       RTFP002 
052600                  PERFORM RECURSE-TO-NODE                         RTFP002 
052700               END-IF                                             RTFP002 
052800            END-IF                                                RTFP002 
052900         END-IF.                                                  RTFP002 
053000*                                                                 RTFP002 
053100 NEGATE-OP.                                                       RTFP002 
053200         IF WK-NEGATE-OP-IN EQUAL WK-NOT-EQ-OP                    RTFP002 
053300            MOVE WK-EQ-OP             TO WK-ADD-OP                RTFP002 
053400         ELSE                                                     RTFP002 
053500            MOVE WK-NOT-EQ-OP         TO WK-ADD-OP                RTFP002 
053600         END-IF.                                                  RTFP002 
053700*                                                                 RTFP002 
053800* the recursive CALL itself -- this shop's standard ON            RTFP002 
053900* EXCEPTION shape on a recursive CALL, RTF-RESULT-AREA            RTFP002 
054000* passed by reference so every level shares one copy.             RTFP002 
054100 RECURSE-TO-NODE.                                                 RTFP002 
054200         CALL PGM-NAME USING WK-RECURSE-NODE-ID NODE-TABLE-AREA   RTFP002 
054300             CTL-N-AREA STRAT-OUT-AREA RTF-RESULT-AREA            RTFP002 
054400             ON EXCEPTION                                         RTFP002 
054500                PERFORM RAISE-CALL-ERROR                          RTFP002 
054600         END-CALL.                                                RTFP002 
054700*                                                                 RTFP002 
054800* --- add_simple_constraint, rules 1-7 ------------------         RTFP002 
054900 ADD-CONSTRAINT.                                                  RTFP002 
055000         SET WK-CONSISTENT          TO TRUE.                      RTFP002 
055100         PERFORM FIND-VARIABLE-IN-CTL-N.                          RTFP002 
055200         IF WK-ADD-OP-IS-EQ                                       RTFP002 
055300            PERFORM ADD-EQ-CONSTRAINT                             RTFP002 
055400         ELSE                                                     RTFP002 
055500            PERFORM ADD-NEQ-CONSTRAINT                            RTFP002 
055600         END-IF.                                                  RTFP002 
055700*                                                                 RTFP002 
055800 FIND-VARIABLE-IN-CTL-N.                                          RTFP002 
055900         SET WK-VAR-NOT-FOUND       TO TRUE.                      RTFP002 
056000         MOVE 1                     TO WK-VAR-X.                  RTFP002 
056100         PERFORM CHECK-ONE-CTL-N-VAR                              RTFP002 
056200             UNTIL WK-VAR-X GREATER CTL-N-VAR-TOT OR WK-VAR-FOUND.RTFP002 
056300*                                                                 RTFP002 
056400 CHECK-ONE-CTL-N-VAR.                                             RTFP002 
056500         IF CTL-N-VAR-NAME (WK-VAR-X) EQUAL WK-ADD-VAR            RTFP002 
056600            SET WK-VAR-FOUND        TO TRUE                       RTFP002 
056700         ELSE                                                     RTFP002 
056800            ADD 1                   TO WK-VAR-X                   RTFP002 
056900         END-IF.                                                  RTFP002 
057000*                                                                 RTFP002 
057100* rule 1: var already pinned -- same value is a no-op,            RTFP002 
057200* a different value contradicts. rule 2: var only has an          RTFP002 
057300* INEQ list -- pinning to a value already excluded                RTFP002 
057400* contradicts, otherwise the EQ wins outright (a pinned           RTFP002 
057500* value makes the old disallowed-list moot). rule 3: var          RTFP002 
057600* unseen -- append it, pinned from the start.                     RTFP002 
057700 ADD-EQ-CONSTRAINT.                                               RTFP002 
057800         IF WK-VAR-FOUND                                          RTFP002 
057900            IF CTL-N-EQ-IS-SET (WK-VAR-X)                         RTFP002 
058000               IF CTL-N-EQ-VALUE (WK-VAR-X) NOT EQUAL WK-ADD-VAL  RTFP002 
058100                  SET WK-CONTRADICTED TO TRUE                     RTFP002 
058200               END-IF                                             RTFP002 
058300            ELSE                                                  RTFP002 
058400               PERFORM CHECK-VAL-IN-INEQ-LIST                     RTFP002 
058500               IF WK-VAL-IN-INEQ-LIST                             RTFP002 
058600                  SET WK-CONTRADICTED TO TRUE                     RTFP002 
058700               ELSE                                               RTFP002 
058800                  SET CTL-N-EQ-IS-SET (WK-VAR-X) TO TRUE          RTFP002 
058900                  MOVE WK-ADD-VAL TO CTL-N-EQ-VALUE (WK-VAR-X)    RTFP002 
059000               END-IF                                             RTFP002 
059100            END-IF                                                RTFP002 
059200         ELSE                                                     RTFP002 
059300            PERFORM APPEND-NEW-CTL-N-VARIABLE                     RTFP002 
059400            SET CTL-N-EQ-IS-SET (WK-VAR-X) TO TRUE                RTFP002 
059500            MOVE WK-ADD-VAL TO CTL-N-EQ-VALUE (WK-VAR-X)          RTFP002 
059600         END-IF.                                                  RTFP002 
059700*                                                                 RTFP002 
059800* rule 4: var already pinned -- excluding that same pinned        RTFP002 
059900* value contradicts, excluding any other value is a no-op         RTFP002 
060000* (already implied). rule 5: var has an INEQ list -- the          RTFP002 
060100* value is added unless already present. rule 6: var              RTFP002 
060200* unseen -- append it with a one-value INEQ list. rule 7:         RTFP002 
060300* INEQ list is capacity-checked (30 values/var, 94-03-30).        RTFP002 
060400 ADD-NEQ-CONSTRAINT.                                              RTFP002 
060500         IF WK-VAR-FOUND                                          RTFP002 
060600            IF CTL-N-EQ-IS-SET (WK-VAR-X)                         RTFP002 
060700               IF CTL-N-EQ-VALUE (WK-VAR-X) EQUAL WK-ADD-VAL      RTFP002 
060800                  SET WK-CONTRADICTED TO TRUE                     RTFP002 
060900               END-IF                                             RTFP002 
061000            ELSE                                                  RTFP002 
061100               PERFORM CHECK-VAL-IN-INEQ-LIST                     RTFP002 
061200               IF WK-VAL-NOT-IN-INEQ-LIST                         RTFP002 
061300                  IF CTL-N-INEQ-TOT (WK-VAR-X) LESS 30            RTFP002 
061400                     ADD 1 TO CTL-N-INEQ-TOT (WK-VAR-X)           RTFP002 
061500                     MOVE WK-ADD-VAL TO CTL-N-INEQ-VALUE          RTFP002 
061600                         (WK-VAR-X, CTL-N-INEQ-TOT (WK-VAR-X))    RTFP002 
061700                  ELSE                                            RTFP002 
061800                     MOVE CTL-N-VAR-NAME (WK-VAR-X)               RTFP002 
061900                         TO WK-TRIM-TEXT                          RTFP002 
062000                     MOVE WK-TRIM-PREVIEW TO RTF-POSITION         RTFP002 
062100                     PERFORM RAISE-INEQ-LIST-FULL-ERROR           RTFP002 
062200                  END-IF                                          RTFP002 
062300               END-IF                                             RTFP002 
062400            END-IF                                                RTFP002 
062500         ELSE                                                     RTFP002 
062600            PERFORM APPEND-NEW-CTL-N-VARIABLE                     RTFP002 
062700            MOVE ZERO TO CTL-N-INEQ-TOT (WK-VAR-X)                RTFP002 
062800            ADD 1 TO CTL-N-INEQ-TOT (WK-VAR-X)                    RTFP002 
062900            MOVE WK-ADD-VAL TO CTL-N-INEQ-VALUE (WK-VAR-X, 1)     RTFP002 
063000         END-IF.                                                  RTFP002 
063100*                                                                 RTFP002 
063200 CHECK-VAL-IN-INEQ-LIST.                                          RTFP002 
063300         SET WK-VAL-NOT-IN-INEQ-LIST TO TRUE.                     RTFP002 
063400         MOVE 1                      TO WK-INEQ-X.                RTFP002 
063500         PERFORM CHECK-ONE-INEQ-VALUE                             RTFP002 
063600             UNTIL WK-INEQ-X GREATER CTL-N-INEQ-TOT (WK-VAR-X)    RTFP002 
063700                OR WK-VAL-IN-INEQ-LIST.                           RTFP002 
063800*                                                                 RTFP002 
063900 CHECK-ONE-INEQ-VALUE.                                            RTFP002 
064000         IF CTL-N-INEQ-VALUE (WK-VAR-X, WK-INEQ-X)                RTFP002 
064100             EQUAL WK-ADD-VAL                                     RTFP002 
064200            SET WK-VAL-IN-INEQ-LIST  TO TRUE                      RTFP002 
064300         ELSE                                                     RTFP002 
064400            ADD 1                    TO WK-INEQ-X                 RTFP002 
064500         END-IF.                                                  RTFP002 
064600*                                                                 RTFP002 
064700 APPEND-NEW-CTL-N-VARIABLE.                                       RTFP002 
064800         ADD 1                       TO CTL-N-VAR-TOT.            RTFP002 
064900         MOVE CTL-N-VAR-TOT           TO WK-VAR-X.                RTFP002 
065000         INITIALIZE CTL-N-VAR-EL (WK-VAR-X).                      RTFP002 
065100         MOVE WK-ADD-VAR              TO CTL-N-VAR-NAME           RTFP002 
065200             (WK-VAR-X).                                          RTFP002 
065300*                                                                 RTFP002 
065400* general-purpose token trim, same as RTFP001 TRIM-WK-            RTFP002 
065500* TRIM-TEXT (90-144) -- result is a START/LEN pair, not a         RTFP002 
065600* moved copy.                                                     RTFP002 
065700 TRIM-WK-TRIM-TEXT.                                               RTFP002 
065800         MOVE 1                TO WK-TRIM-START.                  RTFP002 
065900         PERFORM FIND-TRIM-START-STEP                             RTFP002 
066000             UNTIL WK-TRIM-START GREATER 120                      RTFP002 
066100                OR WK-TRIM-TEXT (WK-TRIM-START:1) NOT EQUAL       RTFP002 
066200             SPACE.                                               RTFP002 
066300         MOVE 120              TO WK-TRIM-END.                    RTFP002 
066400         PERFORM FIND-TRIM-END-STEP                               RTFP002 
066500             UNTIL WK-TRIM-END LESS WK-TRIM-START                 RTFP002 
066600                OR WK-TRIM-TEXT (WK-TRIM-END:1) NOT EQUAL SPACE.  RTFP002 
066700         IF WK-TRIM-END LESS WK-TRIM-START                        RTFP002 
066800            MOVE ZERO           TO WK-TRIM-LEN                    RTFP002 
066900         ELSE                                                     RTFP002 
067000            COMPUTE WK-TRIM-LEN =                                 RTFP002 
067100                WK-TRIM-END - WK-TRIM-START + 1                   RTFP002 
067200         END-IF.                                                  RTFP002 
067300*                                                                 RTFP002 
067400 FIND-TRIM-START-STEP.                                            RTFP002 
067500         ADD 1                 TO WK-TRIM-START.                  RTFP002 
067600*                                                                 RTFP002 
067700 FIND-TRIM-END-STEP.                                              RTFP002 
067800         SUBTRACT 1            FROM WK-TRIM-END.                  RTFP002 
067900*                                                                 RTFP002 
068000* --- RUNTIME ERRORS ------------------------------------         RTFP002 
068100 RAISE-CALL-ERROR.                                                RTFP002 
068200         MOVE 20                 TO RTF-RESULT.                   RTFP002 
068300         MOVE 'recursive CALL to RTFP002 raised an exception'     RTFP002 
068400                                   TO RTF-DESCRIPTION.            RTFP002 
068500*                                                                 RTFP002 
068600 RAISE-NODE-NOT-FOUND-ERROR.                                      RTFP002 
068700         MOVE 21                 TO RTF-RESULT.                   RTFP002 
068800         MOVE WK-SEARCH-ID        TO RTF-POSITION.                RTFP002 
068900*                                                                 RTFP002 
069000 RAISE-STRAT-TABLE-FULL-ERROR.                                    RTFP002 
069100         MOVE 22                 TO RTF-RESULT.                   RTFP002 
069200         MOVE 'STRAT-TB is full, no room for this leaf'           RTFP002 
069300                                   TO RTF-DESCRIPTION.            RTFP002 
069400*                                                                 RTFP002 
069500 RAISE-INEQ-LIST-FULL-ERROR.                                      RTFP002 
069600         MOVE 23                 TO RTF-RESULT.                   RTFP002 
069700         MOVE 'CTL-N-INEQ-LIST is full for this variable'         RTFP002 
069800                                   TO RTF-DESCRIPTION.            RTFP002 
